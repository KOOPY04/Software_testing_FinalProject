000100*****************************************************************
000200* GRDSTATRP - NIGHTLY GRADE POSTING AND CLASS STATISTICS REPORT
000300*****************************************************************
000400*
000500* THIS PROGRAM IS THE NIGHTLY "GRADE POSTING AND CLASS REPORT"
000600* JOB FOR THE REGISTRAR'S CLASS RECORDS SYSTEM.  IT LOADS THE
000700* SUBJECT WEIGHT TABLE AND THE RAW GRADE OBSERVATIONS, BUILDS
000800* PER-STUDENT WEIGHTED AVERAGES AND A CLASS RANKING, THEN RUNS
000900* CLASS-LEVEL AND PER-SUBJECT STATISTICS FOR THE PRINTED REPORT.
001000*
001100*****************************************************************
001200* CHANGE LOG.
001300*****************************************************************
001400* DATE       PGMR  TICKET     DESCRIPTION
001500* ---------- ----  ---------  --------------------------------
001600* 06/14/1987 RLH   CR-0118    ORIGINAL PROGRAM.  WEIGHTED AVG
001700*                             AND CLASS RANKING ONLY.
001800* 11/02/1987 RLH   CR-0144    ADDED CLASS MEAN/MAX/MIN LINES TO
001900*                             THE PRINTED REPORT.
002000* 03/09/1988 DGK   CR-0201    ADDED VARIANCE AND STANDARD
002100*                             DEVIATION TO THE CLASS STATISTICS.
002200* 09/27/1988 DGK   CR-0233    FIXED DIVIDE-BY-ZERO WHEN THE
002300*                             WEIGHTS FILE IS EMPTY FOR A RUN.
002400* 02/14/1989 RLH   CR-0265    ADDED THE FIVE-BAND WEIGHTED SCORE
002500*                             DISTRIBUTION LINE TO THE REPORT.
002600* 08/03/1990 MTV   CR-0338    PER-SUBJECT AVERAGE AND RANKING
002700*                             SECTION ADDED FOR DEPT CHAIRS.
002800* 01/22/1991 MTV   CR-0351    SUBJECT RANKING NOW DROPS STUDENTS
002900*                             WITH NO SCORE IN THE SUBJECT.
002950* 11/09/1991 DGK   CR-0231    ADDED THE STANDARD FILE-ERROR
002960*                             DECLARATIVES - A BAD STATUS ON ANY
002970*                             FILE NOW ABENDS THE JOB INSTEAD OF
002980*                             RUNNING ON WITH BAD DATA.
003000* 07/11/1992 DGK   CR-0402    MEDIAN AND INTERQUARTILE RANGE
003100*                             ADDED, CLASS AND SUBJECT LEVEL.
003200* 12/05/1993 RLH   CR-0447    SUBJECT MODE AND SCORE-BAND
003300*                             DISTRIBUTION ADDED PER DEPT REQUEST.
003400* 04/18/1994 MTV   CR-0469    PERCENTILE RANK ADDED TO STUDENT
003500*                             RANKING AND SUBJECT STATISTICS.
003600* 10/09/1995 DGK   CR-0511    CONVERTED SORTS FROM BUBBLE TO
003700*                             INSERTION SORT - RUN TIME COMPLAINT.
003800* 06/27/1996 RLH   CR-0548    ADDED OPTIONAL WEIGHTED-AVERAGE
003900*                             RANGE LISTING (UPSI-0 SWITCH).
004000* 03/30/1998 DGK   CR-0602    CENTURY WINDOW FIX - RUN DATE NOW
004100*                             STORED AS A FULL 8-DIGIT CCYYMMDD.
004200* 09/14/1999 DGK   CR-0609    Y2K CERTIFICATION - NO FURTHER
004300*                             2-DIGIT YEAR FIELDS REMAIN.
004400* 05/02/2001 MTV   CR-0644    REJECT COUNT NOW BROKEN OUT FROM
004500*                             THE ACCEPTED COUNT ON THE SUMMARY.
004600* 11/19/2002 RLH   CR-0671    SUBJECT STATISTICS ROUNDING CHANGED
004700*                             TO HALF-UP, ONE DECIMAL, PER AUDIT.
004800* 02/06/2003 DGK   CR-0688    GENERALIZED THE QUANTILE ROUTINE SO
004900*                             CLASS AND SUBJECT MEDIAN/IQR SHARE
005000*                             ONE RULE.
005050* 02/19/2004 MTV   CR-0702    PER-SUBJECT DISTRIBUTION LINE NOW
005060*                             SHOWS THE FULL "START-END" BAND
005070*                             RANGE INSTEAD OF JUST THE START.
005100*****************************************************************
005200       IDENTIFICATION DIVISION.
005300       PROGRAM-ID. GRDSTATRP.
005400       AUTHOR. R L HUTCHENS.
005500       INSTALLATION. CENTRAL REGISTRAR SYSTEMS GROUP.
005600       DATE-WRITTEN. 06/14/1987.
005700       DATE-COMPILED.
005800       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
005900      *
006000       ENVIRONMENT DIVISION.
006100       CONFIGURATION SECTION.
006200       SPECIAL-NAMES.
006300           C01 IS TOP-OF-FORM
006400           UPSI-0 ON STATUS IS WS-RANGE-UPSI-ON
006500                  OFF STATUS IS WS-RANGE-UPSI-OFF.
006600      *
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900           SELECT GRADESFILE ASSIGN TO "GRADES"
007000               ORGANIZATION IS LINE SEQUENTIAL
007100               FILE STATUS IS FS-GRADESFILE.
007200           SELECT WEIGHTSFILE ASSIGN TO "WEIGHTS"
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               FILE STATUS IS FS-WEIGHTSFILE.
007500           SELECT REPORTFILE ASSIGN TO "RPTOUT"
007600               ORGANIZATION IS LINE SEQUENTIAL
007700               FILE STATUS IS FS-REPORTFILE.
007800      *
007900       DATA DIVISION.
008000       FILE SECTION.
008100      *
008200      * GR-01 - ONE GRADE OBSERVATION (STUDENT, SUBJECT, SCORE).
008300       FD  GRADESFILE.
008400       01  GRADE-RECORD-IN.
008500           05  GR-STUDENT-NAME         PIC X(20).
008600           05  GR-SUBJECT              PIC X(12).
008700           05  GR-SCORE                PIC 9(03).
008800      *
008900      * ALPHANUMERIC EDIT VIEW OF THE SCORE - LETS US TEST FOR A
009000      * NON-NUMERIC (INCLUDING A STRAY SIGN) VALUE BEFORE WE TRUST
009100      * IT AS A PIC 9 FIELD.  REDEFINES NO. 1.
009200       01  GRADE-RECORD-EDIT REDEFINES GRADE-RECORD-IN.
009300           05  GR-EDIT-NAME            PIC X(20).
009400           05  GR-EDIT-SUBJECT         PIC X(12).
009500           05  GR-EDIT-SCORE           PIC X(03).
009600      *
009700      * WT-01 - ONE SUBJECT WEIGHT.
009800       FD  WEIGHTSFILE.
009900       01  WEIGHT-RECORD-IN.
010000           05  WT-SUBJECT              PIC X(12).
010100           05  WT-WEIGHT               PIC 9V9(4).
010200      *
010300      * EDIT VIEW OF THE WEIGHT DIGITS.  REDEFINES NO. 2.
010400       01  WEIGHT-RECORD-EDIT REDEFINES WEIGHT-RECORD-IN.
010500           05  WT-EDIT-SUBJECT         PIC X(12).
010600           05  WT-EDIT-WEIGHT          PIC X(05).
010700      *
010800      * THE PRINTED REPORT - ONE 80-COLUMN LINE AT A TIME.
010900       FD  REPORTFILE.
011000       01  REPORT-LINE-OUT             PIC X(80).
011100      *
011200      * STRUCTURED VIEW OF THE SAME 80 BYTES, USED ONLY FOR THE
011300      * FINAL CONTROL-TOTAL LINE.  REDEFINES NO. 3.
011400       01  REPORT-TOTAL-LINE-R REDEFINES REPORT-LINE-OUT.
011500           05  RT-LABEL                PIC X(30).
011600           05  RT-READ-CNT             PIC ZZZ,ZZ9.
011700           05  FILLER                  PIC X(02).
011800           05  RT-ACC-CNT              PIC ZZZ,ZZ9.
011900           05  FILLER                  PIC X(02).
012000           05  RT-REJ-CNT              PIC ZZZ,ZZ9.
012100           05  FILLER                  PIC X(25).
012200      *
012300       WORKING-STORAGE SECTION.
012400      *
012500       78  WS-CTE-01                                     VALUE 1.
012600       78  WS-CTE-02                                     VALUE 2.
012700       77  WS-CTE-MAX-STUDENTS         PIC 9(03) COMP     VALUE 200.
012800       77  WS-CTE-MAX-SCR-PER-STU      PIC 9(02) COMP     VALUE 15.
012900       77  WS-CTE-MAX-WEIGHTS          PIC 9(02) COMP     VALUE 30.
013000      *
013100       01  WS-FILE-STATUSES.
013200           05  FS-GRADESFILE           PIC X(02)  VALUE "00".
013300           05  FS-WEIGHTSFILE          PIC X(02)  VALUE "00".
013400           05  FS-REPORTFILE           PIC X(02)  VALUE "00".
013500           05  FILLER                  PIC X(06)  VALUE SPACES.
013600      *
013700       01  WS-SWITCHES.
013800           05  WS-GRADESFILE-EOF       PIC X(01)  VALUE "N".
013900               88  GRADESFILE-AT-EOF              VALUE "Y".
014000           05  WS-WEIGHTSFILE-EOF      PIC X(01)  VALUE "N".
014100               88  WEIGHTSFILE-AT-EOF             VALUE "Y".
014200           05  WS-GRADE-VALID-SW       PIC X(01)  VALUE "Y".
014300               88  GRADE-REC-IS-VALID              VALUE "Y".
014400           05  WS-RANGE-UPSI-ON        PIC X(01)  VALUE "N".
014500           05  WS-RANGE-UPSI-OFF       PIC X(01)  VALUE "Y".
014600           05  FILLER                  PIC X(04)  VALUE SPACES.
014700      *
014800       01  WS-RUN-DATE.
014900           05  WS-RUN-DATE-CCYYMMDD    PIC 9(08)  VALUE ZERO.
015000           05  WS-RUN-DATE-EDIT        PIC 9999/99/99 VALUE ZERO.
015100           05  FILLER                  PIC X(04)  VALUE SPACES.
015200      *
015300       01  WS-LOAD-COUNTERS.
015400           05  WS-WEIGHTS-READ-CNT     PIC 9(05) COMP VALUE ZERO.
015500           05  WS-GRADES-READ-CNT      PIC 9(05) COMP VALUE ZERO.
015600           05  WS-GRADES-ACC-CNT       PIC 9(05) COMP VALUE ZERO.
015700           05  WS-GRADES-REJ-CNT       PIC 9(05) COMP VALUE ZERO.
015800           05  FILLER                  PIC X(04)  VALUE SPACES.
015900      *
016000      * SUBJECT WEIGHT TABLE - UNKNOWN SUBJECT LOOKS UP WEIGHT 0.
016100       01  WS-WEIGHT-TBL.
016200           05  WS-WEIGHT-CNT            PIC 9(02) COMP VALUE ZERO.
016300           05  WS-WEIGHT-ENTRY OCCURS 1 TO 30 TIMES
016400                               DEPENDING ON WS-WEIGHT-CNT
016500                               INDEXED BY IDX-WEIGHT.
016600               10  WS-WT-SUBJECT        PIC X(12) VALUE SPACES.
016700               10  WS-WT-WEIGHT         PIC 9V9(4) VALUE ZERO.
016800               10  FILLER               PIC X(04) VALUE SPACES.
016900      *
017000      * DISTINCT STUDENT TABLE - EACH STUDENT CARRIES ITS OWN
017100      * SUB-TABLE OF (SUBJECT, SCORE) PAIRS.  A LATER RECORD FOR
017200      * THE SAME PAIR REPLACES THE EARLIER ONE.
017300       01  WS-STUDENT-TBL.
017400           05  WS-STUDENT-CNT           PIC 9(03) COMP VALUE ZERO.
017500           05  WS-STUDENT-ENTRY OCCURS 1 TO 200 TIMES
017600                                DEPENDING ON WS-STUDENT-CNT
017700                                INDEXED BY IDX-STUDENT.
017800               10  WS-STU-NAME          PIC X(20) VALUE SPACES.
017900               10  WS-STU-SCORE-CNT     PIC 9(02) COMP VALUE ZERO.
018000               10  WS-STU-SCORE-ENTRY OCCURS 15 TIMES
018100                                   INDEXED BY IDX-SCORE.
018200                   15  WS-STU-SUBJECT   PIC X(12) VALUE SPACES.
018300                   15  WS-STU-SCORE     PIC 9(03) COMP VALUE ZERO.
018400               10  FILLER               PIC X(05) VALUE SPACES.
018500      *
018600      * ONE ENTRY PER STUDENT - HOLDS THE WEIGHTED AVERAGE AND
018700      * ITS CLASS PERCENTILE RANK ONCE SCORING IS COMPLETE.
018800       01  WS-RESULT-TBL.
018900           05  WS-RESULT-CNT            PIC 9(03) COMP VALUE ZERO.
019000           05  WS-RESULT-ENTRY OCCURS 1 TO 200 TIMES
019100                               DEPENDING ON WS-RESULT-CNT
019200                               INDEXED BY IDX-RESULT IDX-RESULT-2.
019300               10  WS-RES-STUDENT-NAME  PIC X(20) VALUE SPACES.
019400               10  WS-RES-WEIGHTED-AVG  PIC S9(3)V9(4) VALUE ZERO.
019500               10  WS-RES-PR            PIC S9(3)V9(2) VALUE ZERO.
019600               10  FILLER               PIC X(05) VALUE SPACES.
019700      *
019800      * ASCENDING WORK COPY OF THE WEIGHTED AVERAGES - USED ONLY
019900      * FOR THE CLASS MEDIAN, IQR AND PERCENTILE-RANK COUNTS.
020000       01  WS-ASC-AVG-TBL.
020100           05  WS-ASC-AVG-CNT           PIC 9(03) COMP VALUE ZERO.
020200           05  WS-ASC-AVG-ENTRY OCCURS 1 TO 200 TIMES
020300                                 DEPENDING ON WS-ASC-AVG-CNT
020400                                 INDEXED BY IDX-ASC-AVG IDX-ASC-AVG-2.
020500               10  WS-ASC-AVG-VALUE     PIC S9(3)V9(4) VALUE ZERO.
020600      *
020700       01  WS-CLASS-STATS.
020800           05  WS-CLS-COUNT             PIC 9(05)      VALUE ZERO.
020900           05  WS-CLS-MEAN              PIC S9(3)V9(4) VALUE ZERO.
021000           05  WS-CLS-MEDIAN            PIC S9(3)V9(4) VALUE ZERO.
021100           05  WS-CLS-VARIANCE          PIC S9(5)V9(4) VALUE ZERO.
021200           05  WS-CLS-STDDEV            PIC S9(3)V9(4) VALUE ZERO.
021300           05  WS-CLS-IQR               PIC S9(3)V9(4) VALUE ZERO.
021400           05  WS-CLS-MAX               PIC S9(3)V9(4) VALUE ZERO.
021500           05  WS-CLS-MIN               PIC S9(3)V9(4) VALUE ZERO.
021600           05  WS-CLS-Q1                PIC S9(3)V9(4) VALUE ZERO.
021700           05  WS-CLS-Q3                PIC S9(3)V9(4) VALUE ZERO.
021800           05  FILLER                   PIC X(08)      VALUE SPACES.
021900      *
022000      * GENERIC QUANTILE WORK AREA, SHARED BY THE CLASS QUANTILE
022100      * AND SUBJECT QUANTILE ROUTINES (MEDIAN AND QUARTILES).
022200       01  WS-QUANTILE-WORK.
022300           05  WS-QTL-N                 PIC 9(05) COMP VALUE ZERO.
022400           05  WS-QTL-Q                 PIC 9V99       VALUE ZERO.
022500           05  WS-QTL-POS               PIC S9(5)V9(4) VALUE ZERO.
022600           05  WS-QTL-POS-INT           PIC S9(5) COMP VALUE ZERO.
022700           05  WS-QTL-POS-REM           PIC S9(5)V9(4) VALUE ZERO.
022800           05  WS-QTL-RESULT            PIC S9(5)V9(4) VALUE ZERO.
022900           05  FILLER                   PIC X(06)      VALUE SPACES.
023000      *
023100      * FIVE FIXED WEIGHTED-AVERAGE DISTRIBUTION BANDS, ALWAYS
023200      * REPORTED ON THE CLASS SUMMARY, INCLUDING ZERO COUNTS.
023300       01  WS-WEIGHTED-DIST.
023400           05  WS-WD-BAND-1-CNT         PIC 9(05) COMP VALUE ZERO.
023500           05  WS-WD-BAND-2-CNT         PIC 9(05) COMP VALUE ZERO.
023600           05  WS-WD-BAND-3-CNT         PIC 9(05) COMP VALUE ZERO.
023700           05  WS-WD-BAND-4-CNT         PIC 9(05) COMP VALUE ZERO.
023800           05  WS-WD-BAND-5-CNT         PIC 9(05) COMP VALUE ZERO.
023900           05  FILLER                   PIC X(05)      VALUE SPACES.
024000      *
024100      * BATCH RUN PARAMETERS - THIS SHOP DOES NOT YET PARSE A
024200      * PARAMETER CARD FOR THIS JOB; OPERATIONS HAND-EDITS THE
024300      * LITERAL BELOW AND RECOMPILES WHEN THE PROBE SCORE, BAND
024400      * WIDTH OR RANGE CHANGES FOR A RUN.
024500       01  WS-RUN-PARAMETERS.
024600           05  WS-PRM-PROBE-SCORE       PIC 9(03) COMP VALUE 75.
024700           05  WS-PRM-BAND-WIDTH        PIC 9(03) COMP VALUE 10.
024800           05  WS-PRM-RANGE-MIN         PIC S9(3)V9(4) VALUE ZERO.
024900           05  WS-PRM-RANGE-MAX         PIC S9(3)V9(4)
025000                                         VALUE 100.0000.
025100           05  FILLER                   PIC X(04) VALUE SPACES.
025200      *
025300      * WORK AREA FOR ONE SUBJECT'S POPULATION - A STUDENT WHO
025400      * NEVER POSTED A GRADE IN THE SUBJECT COUNTS AS ZERO.
025500       01  WS-SUBJ-SCORE-TBL.
025600           05  WS-SUBJ-SCORE-CNT        PIC 9(03) COMP VALUE ZERO.
025700           05  WS-SUBJ-SCORE-ENTRY OCCURS 1 TO 200 TIMES
025800                                    DEPENDING ON WS-SUBJ-SCORE-CNT
025900                                    INDEXED BY IDX-SUBJ-SCORE
026000                                              IDX-SUBJ-SCORE-2.
026100               10  WS-SBS-VALUE         PIC 9(03) COMP VALUE ZERO.
026200      *
026300      * WORK AREA FOR ONE SUBJECT'S RANKING (STUDENTS WITH NO
026400      * SCORE IN THE SUBJECT ARE LEFT OUT OF THIS TABLE).
026500       01  WS-SUBJ-RANK-TBL.
026600           05  WS-SUBJ-RANK-CNT         PIC 9(03) COMP VALUE ZERO.
026700           05  WS-SUBJ-RANK-ENTRY OCCURS 1 TO 200 TIMES
026800                                   DEPENDING ON WS-SUBJ-RANK-CNT
026900                                   INDEXED BY IDX-SUBJ-RANK
027000                                             IDX-SUBJ-RANK-2.
027100               10  WS-SBR-STUDENT       PIC X(20) VALUE SPACES.
027200               10  WS-SBR-SCORE         PIC 9(03) COMP VALUE ZERO.
027300      *
027400      * SCORE FREQUENCY TABLE (0-100), USED TO FIND THE MODE.
027500       01  WS-MODE-FREQ-TBL.
027600           05  WS-MODE-FREQ-ENTRY OCCURS 101 TIMES
027700                                   INDEXED BY IDX-MODE-FREQ.
027800               10  WS-MODE-FREQ-CNT     PIC 9(05) COMP VALUE ZERO.
027900      *
028000      * MODE VALUE(S) FOUND - TIES PRODUCE MULTIPLE MODES.
028100       01  WS-MODE-RESULT-TBL.
028200           05  WS-MODE-RESULT-CNT       PIC 9(02) COMP VALUE ZERO.
028300           05  WS-MODE-RESULT-ENTRY OCCURS 1 TO 101 TIMES
028400                                     DEPENDING ON WS-MODE-RESULT-CNT
028500                                     INDEXED BY IDX-MODE-RESULT.
028600               10  WS-MODE-RESULT-VAL   PIC 9(03) COMP VALUE ZERO.
028700      *
028800      * DYNAMIC-WIDTH SUBJECT DISTRIBUTION - ONLY BANDS THAT
028900      * ACTUALLY RECEIVED A SCORE ARE MATERIALIZED IN THE TABLE.
029000       01  WS-SUBJ-DIST-TBL.
029100           05  WS-SUBJ-DIST-CNT         PIC 9(02) COMP VALUE ZERO.
029200           05  WS-SUBJ-DIST-ENTRY OCCURS 1 TO 21 TIMES
029300                                   DEPENDING ON WS-SUBJ-DIST-CNT
029400                                   INDEXED BY IDX-SUBJ-DIST.
029500               10  WS-SD-BAND-START     PIC 9(03) COMP VALUE ZERO.
029600               10  WS-SD-BAND-CNT       PIC 9(05) COMP VALUE ZERO.
029700      *
029800       01  WS-SUBJ-STATS.
029900           05  WS-SUBJ-NAME             PIC X(12)      VALUE SPACES.
030000           05  WS-SUBJ-N                PIC 9(05)      VALUE ZERO.
030100           05  WS-SUBJ-AVG              PIC S9(3)V9(1) VALUE ZERO.
030200           05  WS-SUBJ-MEDIAN           PIC S9(3)V9(1) VALUE ZERO.
030300           05  WS-SUBJ-VARIANCE         PIC S9(5)V9(1) VALUE ZERO.
030400           05  WS-SUBJ-STDDEV           PIC S9(3)V9(1) VALUE ZERO.
030500           05  WS-SUBJ-IQR              PIC S9(3)V9(1) VALUE ZERO.
030600           05  WS-SUBJ-Q1               PIC S9(3)V9(1) VALUE ZERO.
030700           05  WS-SUBJ-Q3               PIC S9(3)V9(1) VALUE ZERO.
030800           05  WS-SUBJ-MAX              PIC S9(03)     VALUE ZERO.
030900           05  WS-SUBJ-MIN              PIC S9(03)     VALUE ZERO.
031000           05  WS-SUBJ-PR               PIC S9(3)V9(2) VALUE ZERO.
031100           05  FILLER                   PIC X(07)      VALUE SPACES.
031200      *
031300       01  WS-MISC-WORK.
031400           05  WS-SUB-A                 PIC 9(05) COMP VALUE ZERO.
031500           05  WS-SUB-B                 PIC 9(05) COMP VALUE ZERO.
031800           05  WS-TEMP-NAME             PIC X(20) VALUE SPACES.
031900           05  WS-TEMP-AVG              PIC S9(3)V9(4) VALUE ZERO.
032000           05  WS-TEMP-PR               PIC S9(3)V9(2) VALUE ZERO.
032100           05  WS-TEMP-SCORE            PIC 9(03) COMP VALUE ZERO.
032200           05  WS-FOUND-SW              PIC X(01) VALUE "N".
032300               88  ENTRY-WAS-FOUND                VALUE "Y".
032400           05  WS-STAT-SUM              PIC S9(7)V9(4) VALUE ZERO.
032500           05  WS-STAT-SUM-SQ           PIC S9(9)V9(4) VALUE ZERO.
032600           05  WS-STAT-DEV              PIC S9(7)V9(4) VALUE ZERO.
032700           05  WS-BELOW-CNT             PIC 9(05) COMP VALUE ZERO.
032800           05  WS-BAND-START            PIC 9(03) COMP VALUE ZERO.
033000           05  WS-MAX-FREQ              PIC 9(05) COMP VALUE ZERO.
033100           05  FILLER                   PIC X(06)      VALUE SPACES.
033200      *
033300      * WORK AREA FOR THE SHOP'S OWN SQUARE-ROOT ROUTINE (NEWTON'S
033400      * METHOD) - USED FOR STANDARD DEVIATION, CLASS AND SUBJECT.
033500       01  WS-SQRT-WORK.
033600           05  WS-SQRT-INPUT            PIC S9(5)V9(4) VALUE ZERO.
033700           05  WS-SQRT-GUESS            PIC S9(5)V9(4) VALUE ZERO.
033800           05  WS-SQRT-RESULT           PIC S9(5)V9(4) VALUE ZERO.
033900           05  WS-SQRT-ITER             PIC 9(02) COMP VALUE ZERO.
034000           05  FILLER                   PIC X(06)      VALUE SPACES.
034050      *
034060      * 02/19/2004 MTV  CR-0702 - WORK AREA TO BUILD THE "START-END"
034070      * LABEL FOR A PER-SUBJECT DISTRIBUTION BAND.  THE BAND WIDTH
034080      * IS AN OPERATOR PARAMETER SO THE END VALUE MUST BE COMPUTED.
034090       01  WS-DIST-LABEL-WORK.
034092           05  WS-DIST-LABEL-START-ED   PIC ZZ9.
034094           05  FILLER                   PIC X(01) VALUE "-".
034096           05  WS-DIST-LABEL-END-ED     PIC ZZ9.
034098           05  FILLER                   PIC X(05) VALUE SPACES.
034100      *
034200      * PRINT LINE TEMPLATES - MOVED INTO REPORT-LINE-OUT AND
034300      * WRITTEN ONE AT A TIME, IN THE SHOP'S USUAL REPORT STYLE.
034400       01  BLANK-LINE                   PIC X(80) VALUE SPACES.
034500      *
034600       01  SECTION-TITLE-LINE.
034700           05  FILLER                   PIC X(04) VALUE SPACES.
034800           05  STL-TITLE                PIC X(40) VALUE SPACES.
034900           05  FILLER                   PIC X(36) VALUE SPACES.
035000      *
035100       01  HEADING-LINE-1.
035200           05  FILLER                   PIC X(04) VALUE SPACES.
035300           05  FILLER                   PIC X(32)
035400                       VALUE "CLASS GRADE STATISTICS REPORT".
035500           05  FILLER                   PIC X(10) VALUE SPACES.
035600           05  HL1-RUN-DATE             PIC 9999/99/99 VALUE ZERO.
035700           05  FILLER                   PIC X(24) VALUE SPACES.
035800      *
035900       01  LOAD-SUMMARY-LINE.
036000           05  FILLER                   PIC X(02) VALUE SPACES.
036100           05  FILLER                   PIC X(13)
036200                       VALUE "RECORDS READ".
036300           05  LS-READ                  PIC ZZZZ9.
036400           05  FILLER                   PIC X(04) VALUE SPACES.
036500           05  FILLER                   PIC X(17)
036600                       VALUE "RECORDS ACCEPTED".
036700           05  LS-ACC                   PIC ZZZZ9.
036800           05  FILLER                   PIC X(04) VALUE SPACES.
036900           05  FILLER                   PIC X(17)
037000                       VALUE "RECORDS REJECTED".
037100           05  LS-REJ                   PIC ZZZZ9.
037200           05  FILLER                   PIC X(08) VALUE SPACES.
037300      *
037400       01  RANK-HEADING-LINE.
037500           05  FILLER                   PIC X(04) VALUE SPACES.
037600           05  FILLER                   PIC X(04) VALUE "RANK".
037700           05  FILLER                   PIC X(04) VALUE SPACES.
037800           05  FILLER                   PIC X(20)
037900                       VALUE "STUDENT NAME".
038000           05  FILLER                   PIC X(04) VALUE SPACES.
038100           05  FILLER                   PIC X(15)
038200                       VALUE "WEIGHTED AVG".
038300           05  FILLER                   PIC X(04) VALUE SPACES.
038400           05  FILLER                   PIC X(15)
038500                       VALUE "PERCENTILE RANK".
038600           05  FILLER                   PIC X(10) VALUE SPACES.
038700      *
038800       01  RANK-DETAIL-LINE.
038900           05  FILLER                   PIC X(04) VALUE SPACES.
039000           05  RDL-RANK                 PIC Z9.
039100           05  FILLER                   PIC X(06) VALUE SPACES.
039200           05  RDL-NAME                 PIC X(20) VALUE SPACES.
039300           05  FILLER                   PIC X(04) VALUE SPACES.
039400           05  RDL-AVG                  PIC ZZ9.9999.
039500           05  FILLER                   PIC X(07) VALUE SPACES.
039600           05  RDL-PR                   PIC ZZ9.99.
039700           05  FILLER                   PIC X(22) VALUE SPACES.
039800      *
039900       01  CLASS-STAT-LINE.
040000           05  FILLER                   PIC X(04) VALUE SPACES.
040100           05  CSL-LABEL                PIC X(20) VALUE SPACES.
040200           05  FILLER                   PIC X(04) VALUE SPACES.
040300           05  CSL-VALUE                PIC ZZZ9.9999.
040400           05  FILLER                   PIC X(43) VALUE SPACES.
040500      *
040600       01  DIST-DETAIL-LINE.
040700           05  FILLER                   PIC X(04) VALUE SPACES.
040800           05  DDL-LABEL                PIC X(08) VALUE SPACES.
040900           05  FILLER                   PIC X(04) VALUE SPACES.
041000           05  DDL-COUNT                PIC ZZZ9.
041100           05  FILLER                   PIC X(60) VALUE SPACES.
041200      *
041300       01  RANGE-DETAIL-LINE.
041400           05  FILLER                   PIC X(04) VALUE SPACES.
041500           05  RNG-NAME                 PIC X(20) VALUE SPACES.
041600           05  FILLER                   PIC X(04) VALUE SPACES.
041700           05  RNG-AVG                  PIC ZZ9.9999.
041800           05  FILLER                   PIC X(44) VALUE SPACES.
041900      *
042000       01  SUBJ-HEADING-LINE.
042100           05  FILLER                   PIC X(02) VALUE SPACES.
042200           05  FILLER                   PIC X(08) VALUE "SUBJECT:".
042300           05  SHL-SUBJECT              PIC X(12) VALUE SPACES.
042400           05  FILLER                   PIC X(58) VALUE SPACES.
042500      *
042600       01  SUBJ-STAT-DEC-LINE.
042700           05  FILLER                   PIC X(04) VALUE SPACES.
042800           05  SSD-LABEL                PIC X(20) VALUE SPACES.
042900           05  FILLER                   PIC X(04) VALUE SPACES.
043000           05  SSD-VALUE                PIC ZZZ9.9.
043100           05  FILLER                   PIC X(46) VALUE SPACES.
043200      *
043300       01  SUBJ-STAT-INT-LINE.
043400           05  FILLER                   PIC X(04) VALUE SPACES.
043500           05  SSI-LABEL                PIC X(20) VALUE SPACES.
043600           05  FILLER                   PIC X(04) VALUE SPACES.
043700           05  SSI-VALUE                PIC ZZZ9.99.
043800           05  FILLER                   PIC X(45) VALUE SPACES.
043900      *
044000       01  SUBJ-DIST-DETAIL-LINE.
044100           05  FILLER                   PIC X(04) VALUE SPACES.
044200           05  SDD-LABEL                PIC X(12) VALUE SPACES.
044300           05  FILLER                   PIC X(04) VALUE SPACES.
044400           05  SDD-COUNT                PIC ZZZ9.
044500           05  FILLER                   PIC X(56) VALUE SPACES.
044600      *
044700       01  SUBJ-RANK-DETAIL-LINE.
044800           05  FILLER                   PIC X(04) VALUE SPACES.
044900           05  SRD-RANK                 PIC Z9.
045000           05  FILLER                   PIC X(06) VALUE SPACES.
045100           05  SRD-NAME                 PIC X(20) VALUE SPACES.
045200           05  FILLER                   PIC X(04) VALUE SPACES.
045300           05  SRD-SCORE                PIC ZZ9.
045400           05  FILLER                   PIC X(41) VALUE SPACES.
045500      *
045600       PROCEDURE DIVISION.
045620      *
045630      * 11/09/1991 DGK  CR-0231 - ADDED THE STANDARD FILE-ERROR
045640      * DECLARATIVES SO A BAD STATUS CODE ON ANY OF THE THREE
045650      * FILES STOPS THE JOB CLEANLY INSTEAD OF RUNNING ON WITH
045660      * GARBAGE DATA.
045670       DECLARATIVES.
045680       FILE-HANDLER SECTION.
045690           USE AFTER ERROR PROCEDURE ON GRADESFILE
045692                                        WEIGHTSFILE
045694                                        REPORTFILE.
045700      *
045710       STATUS-CHECK.
045720           DISPLAY "+-----------------------------------------+"
045730           DISPLAY "| FILE STATUS ERROR ON THE NIGHTLY RUN.    |"
045740           DISPLAY "+-----------------------------------------+"
045750           DISPLAY "| GRADESFILE  STATUS : " FS-GRADESFILE
045760           DISPLAY "| WEIGHTSFILE STATUS : " FS-WEIGHTSFILE
045770           DISPLAY "| REPORTFILE  STATUS : " FS-REPORTFILE
045780           DISPLAY "+-----------------------------------------+"
045790           STOP "GRDSTATRP - ABENDING ON BAD FILE STATUS".
045800       END DECLARATIVES.
045810      *
045820       MAIN-PARAGRAPH.
045900           PERFORM 100000-BEGIN-START-PROGRAM
046000              THRU 100000-END-START-PROGRAM
046100
046200           PERFORM 110000-BEGIN-LOAD-WEIGHTS-TBL
046300              THRU 110000-END-LOAD-WEIGHTS-TBL
046400
046500           PERFORM 120000-BEGIN-LOAD-GRADES-TBL
046600              THRU 120000-END-LOAD-GRADES-TBL
046700
046800           PERFORM 130000-BEGIN-SHOW-LOAD-SUMMARY
046900              THRU 130000-END-SHOW-LOAD-SUMMARY
047000
047100           PERFORM 200000-BEGIN-COMPUTE-WEIGHTED-AVGS
047200              THRU 200000-END-COMPUTE-WEIGHTED-AVGS
047300
047400           PERFORM 220000-BEGIN-SORT-RESULTS-DESC
047500              THRU 220000-END-SORT-RESULTS-DESC
047600
047700           PERFORM 225000-BEGIN-BUILD-ASC-AVG-TBL
047800              THRU 225000-END-BUILD-ASC-AVG-TBL
047900
048000           PERFORM 226000-BEGIN-SORT-ASC-AVG-TBL
048100              THRU 226000-END-SORT-ASC-AVG-TBL
048200
048300           PERFORM 230000-BEGIN-COMPUTE-CLASS-STATS
048400              THRU 230000-END-COMPUTE-CLASS-STATS
048500
048600           PERFORM 240000-BEGIN-COMPUTE-PCTL-RANKS
048700              THRU 240000-END-COMPUTE-PCTL-RANKS
048800
048900           PERFORM 270000-BEGIN-PRINT-STUDENT-RANKING
049000              THRU 270000-END-PRINT-STUDENT-RANKING
049100
049200           PERFORM 280000-BEGIN-PRINT-CLASS-STATS
049300              THRU 280000-END-PRINT-CLASS-STATS
049400
049500           PERFORM 250000-BEGIN-TALLY-WEIGHTED-DIST
049600              THRU 250000-END-TALLY-WEIGHTED-DIST
049700
049800           PERFORM 290000-BEGIN-PRINT-WEIGHTED-DIST
049900              THRU 290000-END-PRINT-WEIGHTED-DIST
050000
050100           IF WS-RANGE-UPSI-ON                                    CR-0548 
050200               PERFORM 260000-BEGIN-LIST-STUDENTS-IN-RANGE
050300                  THRU 260000-END-LIST-STUDENTS-IN-RANGE
050400           END-IF
050500
050600           PERFORM 300000-BEGIN-PROCESS-SUBJECTS
050700              THRU 300000-END-PROCESS-SUBJECTS
050800
050900           PERFORM 900000-BEGIN-FINISH-PROGRAM
051000              THRU 900000-END-FINISH-PROGRAM
051100
051200           STOP RUN.
051300      *
051400      *----------------------------------------------------------
051500      * WEIGHT AND GRADE FILE LOADING - PARAGRAPHS 100000 THRU
051600      * 135000 - OPENS THE FILES, BUILDS THE SUBJECT WEIGHT
051700      * TABLE, AND EDITS AND LOADS THE RAW GRADE OBSERVATIONS.
051750      *----------------------------------------------------------
051800       100000-BEGIN-START-PROGRAM.
051850           OPEN INPUT GRADESFILE
051900           OPEN INPUT WEIGHTSFILE
052000           OPEN OUTPUT REPORTFILE
052100
052200           ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
052300           MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-DATE-EDIT
052400                                         HL1-RUN-DATE
052500
052600           WRITE REPORT-LINE-OUT FROM HEADING-LINE-1
052700           WRITE REPORT-LINE-OUT FROM BLANK-LINE.
052800       100000-END-START-PROGRAM.
052900           EXIT.
053000      *
053100       110000-BEGIN-LOAD-WEIGHTS-TBL.
053200           PERFORM 111000-BEGIN-READ-WEIGHT-REC
053300              THRU 111000-END-READ-WEIGHT-REC
053400
053500           PERFORM 112000-BEGIN-PROCESS-WEIGHT-LOOP
053600              THRU 112000-END-PROCESS-WEIGHT-LOOP
053700             UNTIL WEIGHTSFILE-AT-EOF.
053800       110000-END-LOAD-WEIGHTS-TBL.
053900           EXIT.
054000      *
054100       111000-BEGIN-READ-WEIGHT-REC.
054200           READ WEIGHTSFILE
054300               AT END
054400                   SET WEIGHTSFILE-AT-EOF TO TRUE
054500               NOT AT END
054600                   ADD WS-CTE-01 TO WS-WEIGHTS-READ-CNT
054700           END-READ.
054800       111000-END-READ-WEIGHT-REC.
054900           EXIT.
055000      *
055100      * STORE ONE WEIGHT ENTRY - A DUPLICATE SUBJECT REPLACES THE
055200      * EARLIER WEIGHT (LAST VALUE WINS).
055300       112000-BEGIN-PROCESS-WEIGHT-LOOP.
055400           MOVE "N" TO WS-FOUND-SW
055500           IF WS-WEIGHT-CNT IS GREATER THAN ZERO
055600               SET IDX-WEIGHT TO WS-CTE-01
055700               SEARCH WS-WEIGHT-ENTRY
055800                   WHEN WS-WT-SUBJECT (IDX-WEIGHT) EQUAL WT-SUBJECT
055900                       MOVE "Y" TO WS-FOUND-SW
056000               END-SEARCH
056100           END-IF
056200
056300           IF ENTRY-WAS-FOUND
056400               MOVE WT-WEIGHT TO WS-WT-WEIGHT (IDX-WEIGHT)
056500           ELSE
056600               ADD WS-CTE-01 TO WS-WEIGHT-CNT
056700               SET IDX-WEIGHT TO WS-WEIGHT-CNT
056800               MOVE WT-SUBJECT TO WS-WT-SUBJECT (IDX-WEIGHT)
056900               MOVE WT-WEIGHT  TO WS-WT-WEIGHT  (IDX-WEIGHT)
057000           END-IF
057100
057200           PERFORM 111000-BEGIN-READ-WEIGHT-REC
057300              THRU 111000-END-READ-WEIGHT-REC.
057400       112000-END-PROCESS-WEIGHT-LOOP.
057500           EXIT.
057600      *
057700       120000-BEGIN-LOAD-GRADES-TBL.
057800           PERFORM 121000-BEGIN-READ-GRADE-REC
057900              THRU 121000-END-READ-GRADE-REC
058000
058100           PERFORM 122000-BEGIN-PROCESS-GRADE-LOOP
058200              THRU 122000-END-PROCESS-GRADE-LOOP
058300             UNTIL GRADESFILE-AT-EOF.
058400       120000-END-LOAD-GRADES-TBL.
058500           EXIT.
058600      *
058700       121000-BEGIN-READ-GRADE-REC.
058800           READ GRADESFILE
058900               AT END
059000                   SET GRADESFILE-AT-EOF TO TRUE
059100               NOT AT END
059200                   ADD WS-CTE-01 TO WS-GRADES-READ-CNT
059300           END-READ.
059400       121000-END-READ-GRADE-REC.
059500           EXIT.
059600      *
059700       122000-BEGIN-PROCESS-GRADE-LOOP.
059800           PERFORM 123000-BEGIN-VALIDATE-GRADE-REC
059900              THRU 123000-END-VALIDATE-GRADE-REC
060000
060100           IF GRADE-REC-IS-VALID
060200               ADD WS-CTE-01 TO WS-GRADES-ACC-CNT
060300               PERFORM 124000-BEGIN-STORE-GRADE-SCORE
060400                  THRU 124000-END-STORE-GRADE-SCORE
060500           ELSE
060600               ADD WS-CTE-01 TO WS-GRADES-REJ-CNT
060700           END-IF
060800
060900           PERFORM 121000-BEGIN-READ-GRADE-REC
061000              THRU 121000-END-READ-GRADE-REC.
061100       122000-END-PROCESS-GRADE-LOOP.
061200           EXIT.
061300      *
061400      * A GRADE RECORD IS REJECTED WHEN THE STUDENT NAME OR THE
061500      * SUBJECT IS BLANK, OR THE SCORE DIGITS ARE NOT A VALID
061600      * NON-NEGATIVE NUMBER.  A STRAY SIGN OR OTHER NON-DIGIT
061700      * MAKES GR-EDIT-SCORE FAIL THE NUMERIC TEST, WHICH IS HOW
061750      * A NEGATIVE SCORE GETS CAUGHT AND KICKED OUT.
061800       123000-BEGIN-VALIDATE-GRADE-REC.
061900           MOVE "Y" TO WS-GRADE-VALID-SW
062000           IF GR-STUDENT-NAME EQUAL SPACES
062100               MOVE "N" TO WS-GRADE-VALID-SW
062200           END-IF
062300           IF GR-SUBJECT EQUAL SPACES
062400               MOVE "N" TO WS-GRADE-VALID-SW
062500           END-IF
062600           IF GR-EDIT-SCORE IS NOT NUMERIC
062700               MOVE "N" TO WS-GRADE-VALID-SW
062800           END-IF.
062900       123000-END-VALIDATE-GRADE-REC.
063000           EXIT.
063100      *
063200      * FIND-OR-ADD THE STUDENT, THEN FIND-OR-ADD THE SUBJECT
063300      * WITHIN THAT STUDENT'S SCORE SUB-TABLE (LAST VALUE WINS).
063400       124000-BEGIN-STORE-GRADE-SCORE.
063500           MOVE "N" TO WS-FOUND-SW
063600           IF WS-STUDENT-CNT IS GREATER THAN ZERO
063700               SET IDX-STUDENT TO WS-CTE-01
063800               SEARCH WS-STUDENT-ENTRY
063900                   WHEN WS-STU-NAME (IDX-STUDENT)
064000                          EQUAL GR-STUDENT-NAME
064100                       MOVE "Y" TO WS-FOUND-SW
064200               END-SEARCH
064300           END-IF
064400
064500           IF NOT ENTRY-WAS-FOUND
064600               ADD WS-CTE-01 TO WS-STUDENT-CNT
064700               SET IDX-STUDENT TO WS-STUDENT-CNT
064800               MOVE GR-STUDENT-NAME TO WS-STU-NAME (IDX-STUDENT)
064900               MOVE ZERO TO WS-STU-SCORE-CNT (IDX-STUDENT)
065000           END-IF
065100
065200           MOVE "N" TO WS-FOUND-SW
065300           IF WS-STU-SCORE-CNT (IDX-STUDENT) IS GREATER THAN ZERO
065400               SET IDX-SCORE TO WS-CTE-01
065500               SEARCH WS-STU-SCORE-ENTRY (IDX-STUDENT)
065600                   WHEN WS-STU-SUBJECT (IDX-STUDENT IDX-SCORE)
065700                          EQUAL GR-SUBJECT
065800                       MOVE "Y" TO WS-FOUND-SW
065900               END-SEARCH
066000           END-IF
066100
066200           IF ENTRY-WAS-FOUND
066300               MOVE GR-SCORE TO WS-STU-SCORE (IDX-STUDENT IDX-SCORE)
066400           ELSE
066500               ADD WS-CTE-01 TO WS-STU-SCORE-CNT (IDX-STUDENT)
066600               SET IDX-SCORE TO WS-STU-SCORE-CNT (IDX-STUDENT)
066700               MOVE GR-SUBJECT TO
066800                    WS-STU-SUBJECT (IDX-STUDENT IDX-SCORE)
066900               MOVE GR-SCORE TO
067000                    WS-STU-SCORE (IDX-STUDENT IDX-SCORE)
067100           END-IF.
067200       124000-END-STORE-GRADE-SCORE.
067300           EXIT.
067400      *
067500      * REPORTS SECTION 1 - LOAD SUMMARY.
067600       130000-BEGIN-SHOW-LOAD-SUMMARY.
067700           MOVE "LOAD SUMMARY" TO STL-TITLE
067800           WRITE REPORT-LINE-OUT FROM SECTION-TITLE-LINE
067900
068000           MOVE WS-GRADES-READ-CNT TO LS-READ
068100           MOVE WS-GRADES-ACC-CNT  TO LS-ACC
068200           MOVE WS-GRADES-REJ-CNT  TO LS-REJ
068300           WRITE REPORT-LINE-OUT FROM LOAD-SUMMARY-LINE
068400           WRITE REPORT-LINE-OUT FROM BLANK-LINE.
068500       130000-END-SHOW-LOAD-SUMMARY.
068600           EXIT.
068700      *
068800      * WEIGHT LOOKUP - A SUBJECT WITH NO ENTRY ON THE WEIGHT
068900      * FILE DEFAULTS TO A ZERO WEIGHT RATHER THAN ABENDING THE
069000      * RUN.  THE SOUGHT SUBJECT IS PASSED IN WS-TEMP-NAME (LOW
069050      * 12 BYTES) AND THE ANSWER COMES BACK IN WS-QTL-RESULT.
069100       135000-BEGIN-LOOKUP-WEIGHT.
069200           MOVE "N" TO WS-FOUND-SW
069300           MOVE ZERO TO WS-QTL-RESULT
069400           IF WS-WEIGHT-CNT IS GREATER THAN ZERO
069500               SET IDX-WEIGHT TO WS-CTE-01
069600               SEARCH WS-WEIGHT-ENTRY
069700                   WHEN WS-WT-SUBJECT (IDX-WEIGHT)
069800                          EQUAL WS-TEMP-NAME (1:12)
069900                       MOVE "Y" TO WS-FOUND-SW
070000               END-SEARCH
070100           END-IF
070200           IF ENTRY-WAS-FOUND
070300               MOVE WS-WT-WEIGHT (IDX-WEIGHT) TO WS-QTL-RESULT
070400           END-IF.
070500       135000-END-LOOKUP-WEIGHT.
070600           EXIT.
070700      *
070800      *----------------------------------------------------------
070900      * WEIGHTED SCORING - PARAGRAPHS 200000 THRU 295000 - TURNS
070950      * RAW SCORES INTO EACH STUDENT'S WEIGHTED AVERAGE, RANKS
070960      * THE CLASS BY IT, AND RUNS THE CLASS-WIDE STATISTICS.
071000      *----------------------------------------------------------
071100      * THE WEIGHTED AVERAGE IS TAKEN OVER ONLY THE SUBJECTS THE
071150      * STUDENT HAS SCORES IN.  IF THE WEIGHT SUM COMES OUT ZERO
071200      * THE QUOTIENT IS UNDEFINED - THIS SHOP TREATS IT AS ZERO
071300      * AND FLAGS IT ON THE SYSTEM CONSOLE FOR OPERATIONS.
071400       200000-BEGIN-COMPUTE-WEIGHTED-AVGS.
071500           MOVE ZERO TO WS-RESULT-CNT
071600           IF WS-STUDENT-CNT IS GREATER THAN ZERO
071700               PERFORM 210000-BEGIN-COMPUTE-ONE-WEIGHTED-AVG
071800                  THRU 210000-END-COMPUTE-ONE-WEIGHTED-AVG
071900                 VARYING IDX-STUDENT FROM WS-CTE-01 BY WS-CTE-01
072000                   UNTIL IDX-STUDENT IS GREATER THAN WS-STUDENT-CNT
072100           END-IF.
072200       200000-END-COMPUTE-WEIGHTED-AVGS.
072300           EXIT.
072400      *
072500       210000-BEGIN-COMPUTE-ONE-WEIGHTED-AVG.
072600           MOVE ZERO TO WS-STAT-SUM
072700           MOVE ZERO TO WS-STAT-SUM-SQ
072800           IF WS-STU-SCORE-CNT (IDX-STUDENT) IS GREATER THAN ZERO
072900               SET IDX-SCORE TO WS-CTE-01
073000               PERFORM 211000-BEGIN-ACCUM-ONE-SUBJECT-WT
073100                  THRU 211000-END-ACCUM-ONE-SUBJECT-WT
073200                 VARYING IDX-SCORE FROM WS-CTE-01 BY WS-CTE-01
073300                   UNTIL IDX-SCORE IS GREATER THAN
073400                         WS-STU-SCORE-CNT (IDX-STUDENT)
073500           END-IF
073600
073700           ADD WS-CTE-01 TO WS-RESULT-CNT
073800           SET IDX-RESULT TO WS-RESULT-CNT
073900           MOVE WS-STU-NAME (IDX-STUDENT) TO
074000                WS-RES-STUDENT-NAME (IDX-RESULT)
074100
074200           IF WS-STAT-SUM-SQ IS GREATER THAN ZERO
074300               DIVIDE WS-STAT-SUM BY WS-STAT-SUM-SQ
074400                 GIVING WS-RES-WEIGHTED-AVG (IDX-RESULT)
074500           ELSE
074600               MOVE ZERO TO WS-RES-WEIGHTED-AVG (IDX-RESULT)
074700               DISPLAY "GRDSTATRP - ZERO WEIGHT SUM FOR STUDENT "
074800                        WS-STU-NAME (IDX-STUDENT)
074900           END-IF.
075000       210000-END-COMPUTE-ONE-WEIGHTED-AVG.
075100           EXIT.
075200      *
075300      * WS-STAT-SUM ACCUMULATES SUM(SCORE * WEIGHT); WS-STAT-SUM-SQ
075400      * (REUSED HERE, NOT A SUM OF SQUARES) ACCUMULATES SUM(WEIGHT).
075500      * AN UNWEIGHTED SUBJECT (NO ENTRY IN WS-WEIGHT-TBL) CONTRIBUTES
075600      * WEIGHT 0 TO BOTH SUMS, SAME AS ANY OTHER UNKNOWN SUBJECT.
075700       211000-BEGIN-ACCUM-ONE-SUBJECT-WT.
075800           MOVE WS-STU-SUBJECT (IDX-STUDENT IDX-SCORE)
075900             TO WS-TEMP-NAME
076000           PERFORM 135000-BEGIN-LOOKUP-WEIGHT
076100              THRU 135000-END-LOOKUP-WEIGHT
076200
076300           COMPUTE WS-STAT-SUM = WS-STAT-SUM +
076400               (WS-STU-SCORE (IDX-STUDENT IDX-SCORE) *
076500                WS-QTL-RESULT)
076600           ADD WS-QTL-RESULT TO WS-STAT-SUM-SQ.
076700       211000-END-ACCUM-ONE-SUBJECT-WT.
076800           EXIT.
076900      *
077000      * DESCENDING INSERTION SORT ON THE WEIGHTED AVERAGE - THE
077100      * CLASS RANKING (DONOR: SEARCHER.CBL INSERTION-SORT IDIOM).
077200       220000-BEGIN-SORT-RESULTS-DESC.
077300           IF WS-RESULT-CNT IS GREATER THAN WS-CTE-01
077400               PERFORM 221000-BEGIN-INSERT-ONE-RESULT
077500                  THRU 221000-END-INSERT-ONE-RESULT
077600                 VARYING IDX-RESULT FROM WS-CTE-02 BY WS-CTE-01
077700                   UNTIL IDX-RESULT IS GREATER THAN WS-RESULT-CNT
077800           END-IF.
077900       220000-END-SORT-RESULTS-DESC.
078000           EXIT.
078100      *
078200       221000-BEGIN-INSERT-ONE-RESULT.
078300           MOVE WS-RES-STUDENT-NAME (IDX-RESULT) TO WS-TEMP-NAME
078400           MOVE WS-RES-WEIGHTED-AVG (IDX-RESULT) TO WS-TEMP-AVG
078500           MOVE WS-RES-PR           (IDX-RESULT) TO WS-TEMP-PR
078600
078700           SET IDX-RESULT DOWN BY WS-CTE-01
078800           PERFORM 222000-BEGIN-SHIFT-RESULT-DOWN
078900              THRU 222000-END-SHIFT-RESULT-DOWN
079000             UNTIL IDX-RESULT IS LESS THAN WS-CTE-01
079100                OR WS-RES-WEIGHTED-AVG (IDX-RESULT)
079200                   IS GREATER THAN OR EQUAL TO WS-TEMP-AVG
079300
079400           SET IDX-RESULT UP BY WS-CTE-01
079500           MOVE WS-TEMP-NAME TO WS-RES-STUDENT-NAME (IDX-RESULT)
079600           MOVE WS-TEMP-AVG  TO WS-RES-WEIGHTED-AVG (IDX-RESULT)
079700           MOVE WS-TEMP-PR   TO WS-RES-PR           (IDX-RESULT).
079800       221000-END-INSERT-ONE-RESULT.
079900           EXIT.
080000      *
080100       222000-BEGIN-SHIFT-RESULT-DOWN.
080200           SET IDX-RESULT-2 TO IDX-RESULT
080300           SET IDX-RESULT-2 UP BY WS-CTE-01
080400           MOVE WS-RES-STUDENT-NAME (IDX-RESULT) TO
080500                WS-RES-STUDENT-NAME (IDX-RESULT-2)
080600           MOVE WS-RES-WEIGHTED-AVG (IDX-RESULT) TO
080700                WS-RES-WEIGHTED-AVG (IDX-RESULT-2)
080800           MOVE WS-RES-PR           (IDX-RESULT) TO
080900                WS-RES-PR           (IDX-RESULT-2)
081000           SET IDX-RESULT DOWN BY WS-CTE-01.
081100       222000-END-SHIFT-RESULT-DOWN.
081200           EXIT.
081300      *
081400      * WORK COPY OF THE AVERAGES, THEN SORTED ASCENDING - NEEDED
081500      * FOR THE MEDIAN, IQR AND PERCENTILE-RANK COUNTS.
081600       225000-BEGIN-BUILD-ASC-AVG-TBL.
081700           MOVE WS-RESULT-CNT TO WS-ASC-AVG-CNT
081800           IF WS-ASC-AVG-CNT IS GREATER THAN ZERO
081900               PERFORM 225100-BEGIN-COPY-ONE-AVG
082000                  THRU 225100-END-COPY-ONE-AVG
082100                 VARYING IDX-ASC-AVG FROM WS-CTE-01 BY WS-CTE-01
082200                   UNTIL IDX-ASC-AVG IS GREATER THAN WS-ASC-AVG-CNT
082300           END-IF.
082400       225000-END-BUILD-ASC-AVG-TBL.
082500           EXIT.
082600      *
082700       225100-BEGIN-COPY-ONE-AVG.
082800           MOVE WS-RES-WEIGHTED-AVG (IDX-ASC-AVG) TO
082900                WS-ASC-AVG-VALUE   (IDX-ASC-AVG).
083000       225100-END-COPY-ONE-AVG.
083100           EXIT.
083200      *
083300       226000-BEGIN-SORT-ASC-AVG-TBL.
083400           IF WS-ASC-AVG-CNT IS GREATER THAN WS-CTE-01
083500               PERFORM 226100-BEGIN-INSERT-ONE-ASC-AVG
083600                  THRU 226100-END-INSERT-ONE-ASC-AVG
083700                 VARYING IDX-ASC-AVG FROM WS-CTE-02 BY WS-CTE-01
083800                   UNTIL IDX-ASC-AVG IS GREATER THAN WS-ASC-AVG-CNT
083900           END-IF.
084000       226000-END-SORT-ASC-AVG-TBL.
084100           EXIT.
084200      *
084300       226100-BEGIN-INSERT-ONE-ASC-AVG.
084400           MOVE WS-ASC-AVG-VALUE (IDX-ASC-AVG) TO WS-TEMP-AVG
084500
084600           SET IDX-ASC-AVG DOWN BY WS-CTE-01
084700           PERFORM 226200-BEGIN-SHIFT-ASC-AVG-UP
084800              THRU 226200-END-SHIFT-ASC-AVG-UP
084900             UNTIL IDX-ASC-AVG IS LESS THAN WS-CTE-01
085000                OR WS-ASC-AVG-VALUE (IDX-ASC-AVG)
085100                   IS LESS THAN OR EQUAL TO WS-TEMP-AVG
085200
085300           SET IDX-ASC-AVG UP BY WS-CTE-01
085400           MOVE WS-TEMP-AVG TO WS-ASC-AVG-VALUE (IDX-ASC-AVG).
085500       226100-END-INSERT-ONE-ASC-AVG.
085600           EXIT.
085700      *
085800       226200-BEGIN-SHIFT-ASC-AVG-UP.
085900           SET IDX-ASC-AVG-2 TO IDX-ASC-AVG
086000           SET IDX-ASC-AVG-2 UP BY WS-CTE-01
086100           MOVE WS-ASC-AVG-VALUE (IDX-ASC-AVG) TO
086200                WS-ASC-AVG-VALUE (IDX-ASC-AVG-2)
086300           SET IDX-ASC-AVG DOWN BY WS-CTE-01.
086400       226200-END-SHIFT-ASC-AVG-UP.
086500           EXIT.
086600      *
086700      * RULES W2, W4, W5, W6 OVER THE SORTED WEIGHTED AVERAGES.
086800       230000-BEGIN-COMPUTE-CLASS-STATS.
086900           MOVE WS-ASC-AVG-CNT TO WS-CLS-COUNT
087000           MOVE ZERO TO WS-CLS-MEAN WS-CLS-MEDIAN WS-CLS-VARIANCE
087100                        WS-CLS-STDDEV WS-CLS-IQR
087200                        WS-CLS-MAX WS-CLS-MIN
087300
087400           IF WS-CLS-COUNT IS GREATER THAN ZERO
087500               PERFORM 231000-BEGIN-COMPUTE-CLASS-MEAN
087600                  THRU 231000-END-COMPUTE-CLASS-MEAN
087700               PERFORM 232000-BEGIN-COMPUTE-CLASS-VARIANCE
087800                  THRU 232000-END-COMPUTE-CLASS-VARIANCE
087900               MOVE .5 TO WS-QTL-Q
088000               PERFORM 236000-BEGIN-CLASS-QUANTILE
088100                  THRU 236000-END-CLASS-QUANTILE
088200               MOVE WS-QTL-RESULT TO WS-CLS-MEDIAN
088300               MOVE .25 TO WS-QTL-Q
088400               PERFORM 236000-BEGIN-CLASS-QUANTILE
088500                  THRU 236000-END-CLASS-QUANTILE
088600               MOVE WS-QTL-RESULT TO WS-CLS-Q1
088700               MOVE .75 TO WS-QTL-Q
088800               PERFORM 236000-BEGIN-CLASS-QUANTILE
088900                  THRU 236000-END-CLASS-QUANTILE
089000               MOVE WS-QTL-RESULT TO WS-CLS-Q3
089100               SUBTRACT WS-CLS-Q1 FROM WS-CLS-Q3
089200                 GIVING WS-CLS-IQR
089300               SET IDX-ASC-AVG TO WS-CLS-COUNT
089400               MOVE WS-ASC-AVG-VALUE (IDX-ASC-AVG) TO WS-CLS-MAX
089500               SET IDX-ASC-AVG TO WS-CTE-01
089600               MOVE WS-ASC-AVG-VALUE (IDX-ASC-AVG) TO WS-CLS-MIN
089700           END-IF.
089800       230000-END-COMPUTE-CLASS-STATS.
089900           EXIT.
090000      *
090100      * SIMPLE ARITHMETIC MEAN OF THE CLASS'S WEIGHTED AVERAGES.
090200       231000-BEGIN-COMPUTE-CLASS-MEAN.
090300           MOVE ZERO TO WS-STAT-SUM
090400           PERFORM 231100-BEGIN-ADD-ONE-AVG
090500              THRU 231100-END-ADD-ONE-AVG
090600             VARYING IDX-ASC-AVG FROM WS-CTE-01 BY WS-CTE-01
090700               UNTIL IDX-ASC-AVG IS GREATER THAN WS-CLS-COUNT
090800           DIVIDE WS-STAT-SUM BY WS-CLS-COUNT GIVING WS-CLS-MEAN.
090900       231000-END-COMPUTE-CLASS-MEAN.
091000           EXIT.
091100      *
091200       231100-BEGIN-ADD-ONE-AVG.
091300           ADD WS-ASC-AVG-VALUE (IDX-ASC-AVG) TO WS-STAT-SUM.
091400       231100-END-ADD-ONE-AVG.
091500           EXIT.
091600      *
091700      * POPULATION VARIANCE (DIVISOR N, NOT N-1) AND STD DEV.
091800       232000-BEGIN-COMPUTE-CLASS-VARIANCE.
091900           MOVE ZERO TO WS-STAT-SUM-SQ
092000           PERFORM 232100-BEGIN-ADD-ONE-SQ-DEV
092100              THRU 232100-END-ADD-ONE-SQ-DEV
092200             VARYING IDX-ASC-AVG FROM WS-CTE-01 BY WS-CTE-01
092300               UNTIL IDX-ASC-AVG IS GREATER THAN WS-CLS-COUNT
092400           DIVIDE WS-STAT-SUM-SQ BY WS-CLS-COUNT
092500             GIVING WS-CLS-VARIANCE
092600           MOVE WS-CLS-VARIANCE TO WS-SQRT-INPUT
092700           PERFORM 237000-BEGIN-COMPUTE-SQUARE-ROOT
092800              THRU 237000-END-COMPUTE-SQUARE-ROOT
092900           MOVE WS-SQRT-RESULT TO WS-CLS-STDDEV.
093000       232000-END-COMPUTE-CLASS-VARIANCE.
093100           EXIT.
093200      *
093300       232100-BEGIN-ADD-ONE-SQ-DEV.
093400           COMPUTE WS-STAT-DEV =
093500               WS-ASC-AVG-VALUE (IDX-ASC-AVG) - WS-CLS-MEAN
093600           COMPUTE WS-STAT-SUM-SQ = WS-STAT-SUM-SQ +
093700               (WS-STAT-DEV * WS-STAT-DEV).
093800       232100-END-ADD-ONE-SQ-DEV.
093900           EXIT.
094000      *
094100      * GENERIC SQUARE ROOT BY NEWTON'S METHOD - SHARED BY THE
094200      * CLASS AND SUBJECT STANDARD DEVIATION ROUTINES.  TWENTY
094300      * PASSES IS MORE THAN ENOUGH TO SETTLE AT OUR PRECISION.
094400       237000-BEGIN-COMPUTE-SQUARE-ROOT.
094500           MOVE ZERO TO WS-SQRT-RESULT
094600           IF WS-SQRT-INPUT IS GREATER THAN ZERO
094700               MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
094800               PERFORM 237100-BEGIN-DO-ONE-NEWTON-STEP
094900                  THRU 237100-END-DO-ONE-NEWTON-STEP
095000                 VARYING WS-SQRT-ITER FROM WS-CTE-01 BY WS-CTE-01
095100                   UNTIL WS-SQRT-ITER IS GREATER THAN 20
095200               MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
095300           END-IF.
095400       237000-END-COMPUTE-SQUARE-ROOT.
095500           EXIT.
095600      *
095700       237100-BEGIN-DO-ONE-NEWTON-STEP.
095800           COMPUTE WS-SQRT-GUESS ROUNDED =
095900               (WS-SQRT-GUESS + WS-SQRT-INPUT / WS-SQRT-GUESS) / 2.
096000       237100-END-DO-ONE-NEWTON-STEP.
096100           EXIT.
096200      *
096300      * GENERIC QUANTILE OVER WS-ASC-AVG-TBL.  Q IS .25, .5 OR
096400      * .75 ON ENTRY; THE SAME PARAGRAPH SERVES THE MEDIAN
096500      * (Q = .5) AS WELL AS Q1 AND Q3 - SEE CR-0688.
096600       236000-BEGIN-CLASS-QUANTILE.                               CR-0688 
096700           COMPUTE WS-QTL-POS = WS-CLS-COUNT * WS-QTL-Q
096800           MOVE WS-QTL-POS TO WS-QTL-POS-INT
096900           COMPUTE WS-QTL-POS-REM = WS-QTL-POS - WS-QTL-POS-INT
097000
097100           IF WS-QTL-POS-REM EQUAL ZERO
097200               SET IDX-ASC-AVG TO WS-QTL-POS-INT
097300               MOVE WS-ASC-AVG-VALUE (IDX-ASC-AVG) TO WS-QTL-RESULT
097400               SET IDX-ASC-AVG UP BY WS-CTE-01
097500               ADD WS-ASC-AVG-VALUE (IDX-ASC-AVG) TO WS-QTL-RESULT
097600               DIVIDE WS-QTL-RESULT BY WS-CTE-02
097700                 GIVING WS-QTL-RESULT
097800           ELSE
097900               ADD WS-CTE-01 TO WS-QTL-POS-INT
098000               SET IDX-ASC-AVG TO WS-QTL-POS-INT
098100               MOVE WS-ASC-AVG-VALUE (IDX-ASC-AVG) TO WS-QTL-RESULT
098200           END-IF.
098300       236000-END-CLASS-QUANTILE.
098400           EXIT.
098500      *
098600      * PERCENTILE RANK OF EACH STUDENT'S WEIGHTED AVERAGE.
098700       240000-BEGIN-COMPUTE-PCTL-RANKS.
098800           IF WS-RESULT-CNT IS GREATER THAN ZERO
098900               PERFORM 241000-BEGIN-COMPUTE-ONE-PCTL-RANK
099000                  THRU 241000-END-COMPUTE-ONE-PCTL-RANK
099100                 VARYING IDX-RESULT FROM WS-CTE-01 BY WS-CTE-01
099200                   UNTIL IDX-RESULT IS GREATER THAN WS-RESULT-CNT
099300           END-IF.
099400       240000-END-COMPUTE-PCTL-RANKS.
099500           EXIT.
099600      *
099700       241000-BEGIN-COMPUTE-ONE-PCTL-RANK.
099800           MOVE ZERO TO WS-BELOW-CNT
099900           PERFORM 241100-BEGIN-COUNT-ONE-BELOW
100000              THRU 241100-END-COUNT-ONE-BELOW
100100             VARYING IDX-ASC-AVG FROM WS-CTE-01 BY WS-CTE-01
100200               UNTIL IDX-ASC-AVG IS GREATER THAN WS-ASC-AVG-CNT
100300           COMPUTE WS-RES-PR (IDX-RESULT) ROUNDED =
100400               WS-BELOW-CNT * 100 / WS-ASC-AVG-CNT.
100500       241000-END-COMPUTE-ONE-PCTL-RANK.
100600           EXIT.
100700      *
100800       241100-BEGIN-COUNT-ONE-BELOW.
100900           IF WS-ASC-AVG-VALUE (IDX-ASC-AVG)
101000              IS LESS THAN WS-RES-WEIGHTED-AVG (IDX-RESULT)
101100               ADD WS-CTE-01 TO WS-BELOW-CNT
101200           END-IF.
101300       241100-END-COUNT-ONE-BELOW.
101400           EXIT.
101500      *
101600      * TALLIES THE FIVE FIXED WEIGHTED-AVERAGE BANDS.
101700       250000-BEGIN-TALLY-WEIGHTED-DIST.
101800           MOVE ZERO TO WS-WD-BAND-1-CNT WS-WD-BAND-2-CNT
101900                        WS-WD-BAND-3-CNT WS-WD-BAND-4-CNT
102000                        WS-WD-BAND-5-CNT
102100           IF WS-ASC-AVG-CNT IS GREATER THAN ZERO
102200               PERFORM 250100-BEGIN-TALLY-ONE-AVG
102300                  THRU 250100-END-TALLY-ONE-AVG
102400                 VARYING IDX-ASC-AVG FROM WS-CTE-01 BY WS-CTE-01
102500                   UNTIL IDX-ASC-AVG IS GREATER THAN WS-ASC-AVG-CNT
102600           END-IF.
102700       250000-END-TALLY-WEIGHTED-DIST.
102800           EXIT.
102900      *
103000       250100-BEGIN-TALLY-ONE-AVG.
103100           EVALUATE TRUE
103200               WHEN WS-ASC-AVG-VALUE (IDX-ASC-AVG) LESS THAN 60
103300                   ADD WS-CTE-01 TO WS-WD-BAND-1-CNT
103400               WHEN WS-ASC-AVG-VALUE (IDX-ASC-AVG) LESS THAN 70
103500                   ADD WS-CTE-01 TO WS-WD-BAND-2-CNT
103600               WHEN WS-ASC-AVG-VALUE (IDX-ASC-AVG) LESS THAN 80
103700                   ADD WS-CTE-01 TO WS-WD-BAND-3-CNT
103800               WHEN WS-ASC-AVG-VALUE (IDX-ASC-AVG) LESS THAN 90
103900                   ADD WS-CTE-01 TO WS-WD-BAND-4-CNT
104000               WHEN OTHER
104100                   ADD WS-CTE-01 TO WS-WD-BAND-5-CNT
104200           END-EVALUATE.
104300       250100-END-TALLY-ONE-AVG.
104400           EXIT.
104500      *
104600      * OPTIONAL [MIN,MAX] RANGE LISTING - ENABLED BY UPSI-0 ON
104700      * FOR RUNS WHERE OPERATIONS WANTS IT (CR-0548).
104800       260000-BEGIN-LIST-STUDENTS-IN-RANGE.
104900           MOVE "STUDENTS IN REQUESTED RANGE" TO STL-TITLE
105000           WRITE REPORT-LINE-OUT FROM SECTION-TITLE-LINE
105100
105200           IF WS-RESULT-CNT IS GREATER THAN ZERO
105300               PERFORM 261000-BEGIN-LIST-ONE-IF-IN-RANGE
105400                  THRU 261000-END-LIST-ONE-IF-IN-RANGE
105500                 VARYING IDX-RESULT FROM WS-CTE-01 BY WS-CTE-01
105600                   UNTIL IDX-RESULT IS GREATER THAN WS-RESULT-CNT
105700           END-IF
105800           WRITE REPORT-LINE-OUT FROM BLANK-LINE.
105900       260000-END-LIST-STUDENTS-IN-RANGE.
106000           EXIT.
106100      *
106200       261000-BEGIN-LIST-ONE-IF-IN-RANGE.
106300           IF WS-RES-WEIGHTED-AVG (IDX-RESULT)
106400                 IS GREATER THAN OR EQUAL TO WS-PRM-RANGE-MIN
106500              AND WS-RES-WEIGHTED-AVG (IDX-RESULT)
106600                 IS LESS THAN OR EQUAL TO WS-PRM-RANGE-MAX
106700               MOVE WS-RES-STUDENT-NAME (IDX-RESULT) TO RNG-NAME
106800               MOVE WS-RES-WEIGHTED-AVG (IDX-RESULT) TO RNG-AVG
106900               WRITE REPORT-LINE-OUT FROM RANGE-DETAIL-LINE
107000           END-IF.
107100       261000-END-LIST-ONE-IF-IN-RANGE.
107200           EXIT.
107300      *
107400      * REPORTS SECTION 2 - STUDENT RANKING, DESCENDING.
107500       270000-BEGIN-PRINT-STUDENT-RANKING.
107600           MOVE "STUDENT RANKING" TO STL-TITLE
107700           WRITE REPORT-LINE-OUT FROM SECTION-TITLE-LINE
107800           WRITE REPORT-LINE-OUT FROM RANK-HEADING-LINE
107900
108000           IF WS-RESULT-CNT IS GREATER THAN ZERO
108100               PERFORM 271000-BEGIN-PRINT-ONE-RANK-LINE
108200                  THRU 271000-END-PRINT-ONE-RANK-LINE
108300                 VARYING IDX-RESULT FROM WS-CTE-01 BY WS-CTE-01
108400                   UNTIL IDX-RESULT IS GREATER THAN WS-RESULT-CNT
108500           END-IF
108600           WRITE REPORT-LINE-OUT FROM BLANK-LINE.
108700       270000-END-PRINT-STUDENT-RANKING.
108800           EXIT.
108900      *
109000       271000-BEGIN-PRINT-ONE-RANK-LINE.
109100           MOVE IDX-RESULT                         TO RDL-RANK
109200           MOVE WS-RES-STUDENT-NAME (IDX-RESULT)    TO RDL-NAME
109300           MOVE WS-RES-WEIGHTED-AVG (IDX-RESULT)    TO RDL-AVG
109400           MOVE WS-RES-PR           (IDX-RESULT)    TO RDL-PR
109500           WRITE REPORT-LINE-OUT FROM RANK-DETAIL-LINE.
109600       271000-END-PRINT-ONE-RANK-LINE.
109700           EXIT.
109800      *
109900      * REPORTS SECTION 3 - CLASS STATISTICS.
110000       280000-BEGIN-PRINT-CLASS-STATS.
110100           MOVE "CLASS STATISTICS" TO STL-TITLE
110200           WRITE REPORT-LINE-OUT FROM SECTION-TITLE-LINE
110300
110400           MOVE "COUNT"               TO CSL-LABEL
110500           MOVE WS-CLS-COUNT          TO CSL-VALUE
110600           WRITE REPORT-LINE-OUT FROM CLASS-STAT-LINE
110700
110800           MOVE "MEAN"                TO CSL-LABEL
110900           MOVE WS-CLS-MEAN           TO CSL-VALUE
111000           WRITE REPORT-LINE-OUT FROM CLASS-STAT-LINE
111100
111200           MOVE "MEDIAN"              TO CSL-LABEL
111300           MOVE WS-CLS-MEDIAN         TO CSL-VALUE
111400           WRITE REPORT-LINE-OUT FROM CLASS-STAT-LINE
111500
111600           MOVE "VARIANCE"            TO CSL-LABEL
111700           MOVE WS-CLS-VARIANCE       TO CSL-VALUE
111800           WRITE REPORT-LINE-OUT FROM CLASS-STAT-LINE
111900
112000           MOVE "STANDARD DEVIATION"  TO CSL-LABEL
112100           MOVE WS-CLS-STDDEV         TO CSL-VALUE
112200           WRITE REPORT-LINE-OUT FROM CLASS-STAT-LINE
112300
112400           MOVE "INTERQUARTILE RANGE" TO CSL-LABEL
112500           MOVE WS-CLS-IQR            TO CSL-VALUE
112600           WRITE REPORT-LINE-OUT FROM CLASS-STAT-LINE
112700
112800           MOVE "MAXIMUM"             TO CSL-LABEL
112900           MOVE WS-CLS-MAX            TO CSL-VALUE
113000           WRITE REPORT-LINE-OUT FROM CLASS-STAT-LINE
113100
113200           MOVE "MINIMUM"             TO CSL-LABEL
113300           MOVE WS-CLS-MIN            TO CSL-VALUE
113400           WRITE REPORT-LINE-OUT FROM CLASS-STAT-LINE
113500           WRITE REPORT-LINE-OUT FROM BLANK-LINE.
113600       280000-END-PRINT-CLASS-STATS.
113700           EXIT.
113800      *
113900      * REPORTS SECTION 4 - WEIGHTED DISTRIBUTION, FIVE BANDS.
114000       290000-BEGIN-PRINT-WEIGHTED-DIST.
114100           MOVE "WEIGHTED AVERAGE DISTRIBUTION" TO STL-TITLE
114200           WRITE REPORT-LINE-OUT FROM SECTION-TITLE-LINE
114300
114400           MOVE "0-59"     TO DDL-LABEL
114500           MOVE WS-WD-BAND-1-CNT TO DDL-COUNT
114600           WRITE REPORT-LINE-OUT FROM DIST-DETAIL-LINE
114700
114800           MOVE "60-69"    TO DDL-LABEL
114900           MOVE WS-WD-BAND-2-CNT TO DDL-COUNT
115000           WRITE REPORT-LINE-OUT FROM DIST-DETAIL-LINE
115100
115200           MOVE "70-79"    TO DDL-LABEL
115300           MOVE WS-WD-BAND-3-CNT TO DDL-COUNT
115400           WRITE REPORT-LINE-OUT FROM DIST-DETAIL-LINE
115500
115600           MOVE "80-89"    TO DDL-LABEL
115700           MOVE WS-WD-BAND-4-CNT TO DDL-COUNT
115800           WRITE REPORT-LINE-OUT FROM DIST-DETAIL-LINE
115900
116000           MOVE "90-100"   TO DDL-LABEL
116100           MOVE WS-WD-BAND-5-CNT TO DDL-COUNT
116200           WRITE REPORT-LINE-OUT FROM DIST-DETAIL-LINE
116300           WRITE REPORT-LINE-OUT FROM BLANK-LINE.
116400       290000-END-PRINT-WEIGHTED-DIST.
116500           EXIT.
116600      *
116700      *----------------------------------------------------------
116800      * PER-SUBJECT STATISTICS - PARAGRAPHS 300000 THRU 366000 -
116850      * ONE BLOCK OF STATISTICS, DISTRIBUTION AND RANKING FOR
116860      * EACH SUBJECT THE REGISTRAR'S OFFICE TRACKS A WEIGHT FOR.
116900      *----------------------------------------------------------
117000      * DRIVES ONE BLOCK OF STATISTICS FOR EACH SUBJECT CARRYING A
117100      * WEIGHT ROW - THE WEIGHT TABLE IS THE BATCH'S OWN LIST OF
117200      * SUBJECTS TO REPORT ON FOR THE NIGHTLY RUN (CR-0338).
117300       300000-BEGIN-PROCESS-SUBJECTS.
117400           IF WS-WEIGHT-CNT IS GREATER THAN ZERO
117500               PERFORM 301000-BEGIN-PROCESS-ONE-SUBJECT
117600                  THRU 301000-END-PROCESS-ONE-SUBJECT
117700                 VARYING IDX-WEIGHT FROM WS-CTE-01 BY WS-CTE-01
117800                   UNTIL IDX-WEIGHT IS GREATER THAN WS-WEIGHT-CNT
117900           END-IF.
118000       300000-END-PROCESS-SUBJECTS.
118100           EXIT.
118200      *
118300       301000-BEGIN-PROCESS-ONE-SUBJECT.
118400           MOVE WS-WT-SUBJECT (IDX-WEIGHT) TO WS-SUBJ-NAME
118500
118600           PERFORM 310000-BEGIN-BUILD-SUBJECT-SCORES
118700              THRU 310000-END-BUILD-SUBJECT-SCORES
118800           PERFORM 320000-BEGIN-COMPUTE-SUBJECT-STATS
118900              THRU 320000-END-COMPUTE-SUBJECT-STATS
119000           PERFORM 330000-BEGIN-COMPUTE-SUBJECT-PR
119100              THRU 330000-END-COMPUTE-SUBJECT-PR
119200           PERFORM 340000-BEGIN-TALLY-SUBJECT-DIST
119300              THRU 340000-END-TALLY-SUBJECT-DIST
119400           PERFORM 350000-BEGIN-RANK-SUBJECT-STUDENTS
119500              THRU 350000-END-RANK-SUBJECT-STUDENTS
119600           PERFORM 360000-BEGIN-PRINT-SUBJECT-SECTION
119700              THRU 360000-END-PRINT-SUBJECT-SECTION.
119800       301000-END-PROCESS-ONE-SUBJECT.
119900           EXIT.
120000      *
120100      * EVERY STUDENT GETS AN ENTRY FOR THE SUBJECT - A STUDENT
120200      * WITH NO GRADE POSTED IN IT COUNTS AS ZERO.  THE RANKING
120300      * SUB-TABLE ONLY GETS THE STUDENTS WHO ACTUALLY HAVE A
120400      * SCORE (CR-0351).
120500       310000-BEGIN-BUILD-SUBJECT-SCORES.
120600           MOVE ZERO TO WS-SUBJ-SCORE-CNT
120700           MOVE ZERO TO WS-SUBJ-RANK-CNT
120800           IF WS-STUDENT-CNT IS GREATER THAN ZERO
120900               PERFORM 311000-BEGIN-BUILD-ONE-STUDENT-SCORE
121000                  THRU 311000-END-BUILD-ONE-STUDENT-SCORE
121100                 VARYING IDX-STUDENT FROM WS-CTE-01 BY WS-CTE-01
121200                   UNTIL IDX-STUDENT IS GREATER THAN WS-STUDENT-CNT
121300           END-IF.
121400       310000-END-BUILD-SUBJECT-SCORES.
121500           EXIT.
121600      *
121700       311000-BEGIN-BUILD-ONE-STUDENT-SCORE.
121800           MOVE "N" TO WS-FOUND-SW
121900           MOVE ZERO TO WS-TEMP-SCORE
122000           IF WS-STU-SCORE-CNT (IDX-STUDENT) IS GREATER THAN ZERO
122100               SET IDX-SCORE TO WS-CTE-01
122200               SEARCH WS-STU-SCORE-ENTRY (IDX-STUDENT)
122300                   AT END NEXT SENTENCE
122400                   WHEN WS-STU-SUBJECT (IDX-STUDENT IDX-SCORE)
122500                        EQUAL WS-SUBJ-NAME
122600                       MOVE "Y" TO WS-FOUND-SW
122700                       MOVE WS-STU-SCORE (IDX-STUDENT IDX-SCORE)
122800                         TO WS-TEMP-SCORE
122900               END-SEARCH
123000           END-IF
123100
123200           ADD WS-CTE-01 TO WS-SUBJ-SCORE-CNT
123300           SET IDX-SUBJ-SCORE TO WS-SUBJ-SCORE-CNT
123400           MOVE WS-TEMP-SCORE TO WS-SBS-VALUE (IDX-SUBJ-SCORE)
123500
123600           IF ENTRY-WAS-FOUND
123700               ADD WS-CTE-01 TO WS-SUBJ-RANK-CNT
123800               SET IDX-SUBJ-RANK TO WS-SUBJ-RANK-CNT
123900               MOVE WS-STU-NAME (IDX-STUDENT) TO
124000                    WS-SBR-STUDENT (IDX-SUBJ-RANK)
124100               MOVE WS-TEMP-SCORE TO
124200                    WS-SBR-SCORE   (IDX-SUBJ-RANK)
124300           END-IF.
124400       311000-END-BUILD-ONE-STUDENT-SCORE.
124500           EXIT.
124600      *
124700      * RULES S1-S4, S6 OVER THE SUBJECT'S SCORE POPULATION.
124800       320000-BEGIN-COMPUTE-SUBJECT-STATS.
124900           MOVE WS-SUBJ-SCORE-CNT TO WS-SUBJ-N
125000           MOVE ZERO TO WS-SUBJ-AVG WS-SUBJ-MEDIAN
125100                        WS-SUBJ-VARIANCE WS-SUBJ-STDDEV
125200                        WS-SUBJ-IQR WS-SUBJ-MAX WS-SUBJ-MIN
125300                        WS-SUBJ-Q1 WS-SUBJ-Q3
125400
125500           IF WS-SUBJ-N IS GREATER THAN ZERO
125600               PERFORM 321000-BEGIN-COMPUTE-SUBJECT-AVG
125700                  THRU 321000-END-COMPUTE-SUBJECT-AVG
125800               PERFORM 322000-BEGIN-COMPUTE-SUBJECT-VARIANCE
125900                  THRU 322000-END-COMPUTE-SUBJECT-VARIANCE
126000               PERFORM 327000-BEGIN-SORT-SUBJ-SCORES-ASC
126100                  THRU 327000-END-SORT-SUBJ-SCORES-ASC
126200               PERFORM 323000-BEGIN-COMPUTE-SUBJECT-MEDIAN
126300                  THRU 323000-END-COMPUTE-SUBJECT-MEDIAN
126400               PERFORM 324000-BEGIN-COMPUTE-SUBJECT-IQR
126500                  THRU 324000-END-COMPUTE-SUBJECT-IQR
126600               SET IDX-SUBJ-SCORE TO WS-SUBJ-N
126700               MOVE WS-SBS-VALUE (IDX-SUBJ-SCORE) TO WS-SUBJ-MAX
126800               SET IDX-SUBJ-SCORE TO WS-CTE-01
126900               MOVE WS-SBS-VALUE (IDX-SUBJ-SCORE) TO WS-SUBJ-MIN
127000               PERFORM 325000-BEGIN-COMPUTE-SUBJECT-MODE
127100                  THRU 325000-END-COMPUTE-SUBJECT-MODE
127200           END-IF.
127300       320000-END-COMPUTE-SUBJECT-STATS.
127400           EXIT.
127500      *
127600      * SUBJECT AVERAGE, ROUNDED HALF-UP TO ONE DECIMAL PER THE
127700      * AUDIT CHANGE (CR-0671).
127800       321000-BEGIN-COMPUTE-SUBJECT-AVG.
127900           MOVE ZERO TO WS-STAT-SUM
128000           PERFORM 321100-BEGIN-ADD-ONE-SUBJ-SCORE
128100              THRU 321100-END-ADD-ONE-SUBJ-SCORE
128200             VARYING IDX-SUBJ-SCORE FROM WS-CTE-01 BY WS-CTE-01
128300               UNTIL IDX-SUBJ-SCORE IS GREATER THAN WS-SUBJ-N
128400           COMPUTE WS-SUBJ-AVG ROUNDED =
128500               WS-STAT-SUM / WS-SUBJ-N.
128600       321000-END-COMPUTE-SUBJECT-AVG.
128700           EXIT.
128800      *
128900       321100-BEGIN-ADD-ONE-SUBJ-SCORE.
129000           ADD WS-SBS-VALUE (IDX-SUBJ-SCORE) TO WS-STAT-SUM.
129100       321100-END-ADD-ONE-SUBJ-SCORE.
129200           EXIT.
129300      *
129400      * VARIANCE IS TAKEN OFF THE ROUNDED SUBJECT AVERAGE ABOVE,
129500      * NOT THE UNROUNDED MEAN - A DELIBERATE SHOP CONVENTION.  THE
129550      * STANDARD DEVIATION BELOW IS ALSO ROUNDED HALF-UP TO ONE
129560      * DECIMAL, CR-0671.
129600       322000-BEGIN-COMPUTE-SUBJECT-VARIANCE.
129700           MOVE ZERO TO WS-STAT-SUM-SQ
129800           PERFORM 322100-BEGIN-ADD-ONE-SUBJ-SQ-DEV
129900              THRU 322100-END-ADD-ONE-SUBJ-SQ-DEV
130000             VARYING IDX-SUBJ-SCORE FROM WS-CTE-01 BY WS-CTE-01
130100               UNTIL IDX-SUBJ-SCORE IS GREATER THAN WS-SUBJ-N
130200           COMPUTE WS-SUBJ-VARIANCE ROUNDED =
130300               WS-STAT-SUM-SQ / WS-SUBJ-N
130400           MOVE WS-SUBJ-VARIANCE TO WS-SQRT-INPUT
130500           PERFORM 237000-BEGIN-COMPUTE-SQUARE-ROOT
130600              THRU 237000-END-COMPUTE-SQUARE-ROOT
130700           COMPUTE WS-SUBJ-STDDEV ROUNDED = WS-SQRT-RESULT.
130800       322000-END-COMPUTE-SUBJECT-VARIANCE.
130900           EXIT.
131000      *
131100       322100-BEGIN-ADD-ONE-SUBJ-SQ-DEV.
131200           COMPUTE WS-STAT-DEV =
131300               WS-SBS-VALUE (IDX-SUBJ-SCORE) - WS-SUBJ-AVG
131400           COMPUTE WS-STAT-SUM-SQ = WS-STAT-SUM-SQ +
131500               (WS-STAT-DEV * WS-STAT-DEV).
131600       322100-END-ADD-ONE-SUBJ-SQ-DEV.
131700           EXIT.
131800      *
131900      * SUBJECT MEDIAN, VIA THE GENERIC QUANTILE ROUTINE.  ROUNDED
131950      * HALF-UP TO ONE DECIMAL PER CR-0671, SAME AS THE AVERAGE.
132000       323000-BEGIN-COMPUTE-SUBJECT-MEDIAN.
132100           MOVE WS-SUBJ-N TO WS-QTL-N
132200           MOVE .5 TO WS-QTL-Q
132300           PERFORM 326000-BEGIN-SUBJECT-QUANTILE
132400              THRU 326000-END-SUBJECT-QUANTILE
132500           COMPUTE WS-SUBJ-MEDIAN ROUNDED = WS-QTL-RESULT.
132600       323000-END-COMPUTE-SUBJECT-MEDIAN.
132700           EXIT.
132800      *
132900      * SUBJECT INTERQUARTILE RANGE, SAME ROUTINE AT Q1 AND Q3.
132950      * Q1, Q3 AND THE IQR ARE ALL ROUNDED HALF-UP TO ONE DECIMAL,
132960      * CR-0671.
133000       324000-BEGIN-COMPUTE-SUBJECT-IQR.
133100           MOVE WS-SUBJ-N TO WS-QTL-N
133200           MOVE .25 TO WS-QTL-Q
133300           PERFORM 326000-BEGIN-SUBJECT-QUANTILE
133400              THRU 326000-END-SUBJECT-QUANTILE
133500           COMPUTE WS-SUBJ-Q1 ROUNDED = WS-QTL-RESULT
133600           MOVE .75 TO WS-QTL-Q
133700           PERFORM 326000-BEGIN-SUBJECT-QUANTILE
133800              THRU 326000-END-SUBJECT-QUANTILE
133900           COMPUTE WS-SUBJ-Q3 ROUNDED = WS-QTL-RESULT
134000           SUBTRACT WS-SUBJ-Q1 FROM WS-SUBJ-Q3
134100             GIVING WS-SUBJ-IQR ROUNDED.
134200       324000-END-COMPUTE-SUBJECT-IQR.
134300           EXIT.
134400      *
134500      * MODE(S) OF THE SUBJECT'S SCORES, 0-100.  A TIE FOR MOST
134600      * FREQUENT PRODUCES MULTIPLE MODE VALUES (CR-0447).
134700       325000-BEGIN-COMPUTE-SUBJECT-MODE.
134800           PERFORM 325100-BEGIN-CLEAR-ONE-FREQ-SLOT
134900              THRU 325100-END-CLEAR-ONE-FREQ-SLOT
135000             VARYING IDX-MODE-FREQ FROM WS-CTE-01 BY WS-CTE-01
135100               UNTIL IDX-MODE-FREQ IS GREATER THAN 101
135200
135300           PERFORM 325200-BEGIN-TALLY-ONE-SUBJ-SCORE
135400              THRU 325200-END-TALLY-ONE-SUBJ-SCORE
135500             VARYING IDX-SUBJ-SCORE FROM WS-CTE-01 BY WS-CTE-01
135600               UNTIL IDX-SUBJ-SCORE IS GREATER THAN WS-SUBJ-N
135700
135800           MOVE ZERO TO WS-MAX-FREQ
135900           PERFORM 325300-BEGIN-FIND-MAX-FREQ
136000              THRU 325300-END-FIND-MAX-FREQ
136100             VARYING IDX-MODE-FREQ FROM WS-CTE-01 BY WS-CTE-01
136200               UNTIL IDX-MODE-FREQ IS GREATER THAN 101
136300
136400           MOVE ZERO TO WS-MODE-RESULT-CNT
136500           PERFORM 325400-BEGIN-COLLECT-ONE-MODE-VALUE
136600              THRU 325400-END-COLLECT-ONE-MODE-VALUE
136700             VARYING IDX-MODE-FREQ FROM WS-CTE-01 BY WS-CTE-01
136800               UNTIL IDX-MODE-FREQ IS GREATER THAN 101.
136900       325000-END-COMPUTE-SUBJECT-MODE.
137000           EXIT.
137100      *
137200       325100-BEGIN-CLEAR-ONE-FREQ-SLOT.
137300           MOVE ZERO TO WS-MODE-FREQ-CNT (IDX-MODE-FREQ).
137400       325100-END-CLEAR-ONE-FREQ-SLOT.
137500           EXIT.
137600      *
137700       325200-BEGIN-TALLY-ONE-SUBJ-SCORE.
137800           SET IDX-MODE-FREQ TO WS-SBS-VALUE (IDX-SUBJ-SCORE)
137900           SET IDX-MODE-FREQ UP BY WS-CTE-01
138000           ADD WS-CTE-01 TO WS-MODE-FREQ-CNT (IDX-MODE-FREQ).
138100       325200-END-TALLY-ONE-SUBJ-SCORE.
138200           EXIT.
138300      *
138400       325300-BEGIN-FIND-MAX-FREQ.
138500           IF WS-MODE-FREQ-CNT (IDX-MODE-FREQ)
138600                 IS GREATER THAN WS-MAX-FREQ
138700               MOVE WS-MODE-FREQ-CNT (IDX-MODE-FREQ) TO WS-MAX-FREQ
138800           END-IF.
138900       325300-END-FIND-MAX-FREQ.
139000           EXIT.
139100      *
139200       325400-BEGIN-COLLECT-ONE-MODE-VALUE.
139300           IF WS-MAX-FREQ IS GREATER THAN ZERO
139400              AND WS-MODE-FREQ-CNT (IDX-MODE-FREQ) EQUAL WS-MAX-FREQ
139500               ADD WS-CTE-01 TO WS-MODE-RESULT-CNT
139600               SET IDX-MODE-RESULT TO WS-MODE-RESULT-CNT
139700               SET WS-SUB-B TO IDX-MODE-FREQ
139800               SUBTRACT WS-CTE-01 FROM WS-SUB-B
139900               MOVE WS-SUB-B
140000                 TO WS-MODE-RESULT-VAL (IDX-MODE-RESULT)
140100           END-IF.
140200       325400-END-COLLECT-ONE-MODE-VALUE.
140300           EXIT.
140400      *
140500      * ASCENDING INSERTION SORT ON THE SUBJECT SCORE POPULATION -
140600      * NEEDED BEFORE MEDIAN, IQR, MAX AND MIN ARE TAKEN.
140700       327000-BEGIN-SORT-SUBJ-SCORES-ASC.
140800           IF WS-SUBJ-N IS GREATER THAN WS-CTE-01
140900               PERFORM 327100-BEGIN-INSERT-ONE-SUBJ-SCORE
141000                  THRU 327100-END-INSERT-ONE-SUBJ-SCORE
141100                 VARYING IDX-SUBJ-SCORE FROM WS-CTE-02 BY WS-CTE-01
141200                   UNTIL IDX-SUBJ-SCORE IS GREATER THAN WS-SUBJ-N
141300           END-IF.
141400       327000-END-SORT-SUBJ-SCORES-ASC.
141500           EXIT.
141600      *
141700       327100-BEGIN-INSERT-ONE-SUBJ-SCORE.
141800           MOVE WS-SBS-VALUE (IDX-SUBJ-SCORE) TO WS-TEMP-SCORE
141900
142000           SET IDX-SUBJ-SCORE DOWN BY WS-CTE-01
142100           PERFORM 327200-BEGIN-SHIFT-SUBJ-SCORE-UP
142200              THRU 327200-END-SHIFT-SUBJ-SCORE-UP
142300             UNTIL IDX-SUBJ-SCORE IS LESS THAN WS-CTE-01
142400                OR WS-SBS-VALUE (IDX-SUBJ-SCORE)
142500                   IS LESS THAN OR EQUAL TO WS-TEMP-SCORE
142600
142700           SET IDX-SUBJ-SCORE UP BY WS-CTE-01
142800           MOVE WS-TEMP-SCORE TO WS-SBS-VALUE (IDX-SUBJ-SCORE).
142900       327100-END-INSERT-ONE-SUBJ-SCORE.
143000           EXIT.
143100      *
143200       327200-BEGIN-SHIFT-SUBJ-SCORE-UP.
143300           SET IDX-SUBJ-SCORE-2 TO IDX-SUBJ-SCORE
143400           SET IDX-SUBJ-SCORE-2 UP BY WS-CTE-01
143500           MOVE WS-SBS-VALUE (IDX-SUBJ-SCORE) TO
143600                WS-SBS-VALUE (IDX-SUBJ-SCORE-2)
143700           SET IDX-SUBJ-SCORE DOWN BY WS-CTE-01.
143800       327200-END-SHIFT-SUBJ-SCORE-UP.
143900           EXIT.
144000      *
144100      * GENERIC QUANTILE OVER WS-SUBJ-SCORE-TBL (ASCENDING) - SAME
144200      * RULE AS 236000, SHARED PER CR-0688.
144300       326000-BEGIN-SUBJECT-QUANTILE.                             CR-0688 
144400           COMPUTE WS-QTL-POS = WS-QTL-N * WS-QTL-Q
144500           MOVE WS-QTL-POS TO WS-QTL-POS-INT
144600           COMPUTE WS-QTL-POS-REM = WS-QTL-POS - WS-QTL-POS-INT
144700
144800           IF WS-QTL-POS-REM EQUAL ZERO
144900               SET IDX-SUBJ-SCORE TO WS-QTL-POS-INT
145000               MOVE WS-SBS-VALUE (IDX-SUBJ-SCORE) TO WS-QTL-RESULT
145100               SET IDX-SUBJ-SCORE UP BY WS-CTE-01
145200               ADD WS-SBS-VALUE (IDX-SUBJ-SCORE) TO WS-QTL-RESULT
145300               DIVIDE WS-QTL-RESULT BY WS-CTE-02
145400                 GIVING WS-QTL-RESULT
145500           ELSE
145600               ADD WS-CTE-01 TO WS-QTL-POS-INT
145700               SET IDX-SUBJ-SCORE TO WS-QTL-POS-INT
145800               MOVE WS-SBS-VALUE (IDX-SUBJ-SCORE) TO WS-QTL-RESULT
145900           END-IF.
146000       326000-END-SUBJECT-QUANTILE.
146100           EXIT.
146200      *
146300      * PERCENTILE RANK OF THE OPERATIONS PROBE SCORE WITHIN
146400      * THIS SUBJECT'S POPULATION (WS-PRM-PROBE-SCORE, CR-0469).
146450      * TRUNCATED, NOT ROUNDED, THE SAME AS MAX, MIN AND MODE
146460      * ABOVE (CR-0469).
146500       330000-BEGIN-COMPUTE-SUBJECT-PR.
146600           MOVE ZERO TO WS-SUBJ-PR
146700           IF WS-SUBJ-N IS GREATER THAN ZERO
146800               MOVE ZERO TO WS-BELOW-CNT
146900               PERFORM 330100-BEGIN-COUNT-ONE-BELOW-PROBE
147000                  THRU 330100-END-COUNT-ONE-BELOW-PROBE
147100                 VARYING IDX-SUBJ-SCORE FROM WS-CTE-01 BY WS-CTE-01
147200                   UNTIL IDX-SUBJ-SCORE IS GREATER THAN WS-SUBJ-N
147300               COMPUTE WS-SUBJ-PR =
147400                   WS-BELOW-CNT * 100 / WS-SUBJ-N
147500           END-IF.
147600       330000-END-COMPUTE-SUBJECT-PR.
147700           EXIT.
147800      *
147900       330100-BEGIN-COUNT-ONE-BELOW-PROBE.
148000           IF WS-SBS-VALUE (IDX-SUBJ-SCORE)
148100              IS LESS THAN WS-PRM-PROBE-SCORE
148200               ADD WS-CTE-01 TO WS-BELOW-CNT
148300           END-IF.
148400       330100-END-COUNT-ONE-BELOW-PROBE.
148500           EXIT.
148600      *
148700      * DYNAMIC-WIDTH SCORE DISTRIBUTION, BAND WIDTH TAKEN FROM
148800      * WS-PRM-BAND-WIDTH.  ONLY BANDS THAT RECEIVE A SCORE ARE
148900      * MATERIALIZED IN WS-SUBJ-DIST-TBL.
149000       340000-BEGIN-TALLY-SUBJECT-DIST.
149100           MOVE ZERO TO WS-SUBJ-DIST-CNT
149200           IF WS-SUBJ-N IS GREATER THAN ZERO
149300               PERFORM 341000-BEGIN-BAND-ONE-SUBJ-SCORE
149400                  THRU 341000-END-BAND-ONE-SUBJ-SCORE
149500                 VARYING IDX-SUBJ-SCORE FROM WS-CTE-01 BY WS-CTE-01
149600                   UNTIL IDX-SUBJ-SCORE IS GREATER THAN WS-SUBJ-N
149700           END-IF.
149800       340000-END-TALLY-SUBJECT-DIST.
149900           EXIT.
150000      *
150100       341000-BEGIN-BAND-ONE-SUBJ-SCORE.
150200           DIVIDE WS-SBS-VALUE (IDX-SUBJ-SCORE)
150300              BY WS-PRM-BAND-WIDTH
150400             GIVING WS-SUB-A
150500           COMPUTE WS-BAND-START =
150600               WS-SUB-A * WS-PRM-BAND-WIDTH
150700
150800           MOVE "N" TO WS-FOUND-SW
150900           IF WS-SUBJ-DIST-CNT IS GREATER THAN ZERO
151000               SET IDX-SUBJ-DIST TO WS-CTE-01
151100               SEARCH WS-SUBJ-DIST-ENTRY
151200                   AT END NEXT SENTENCE
151300                   WHEN WS-SD-BAND-START (IDX-SUBJ-DIST)
151400                        EQUAL WS-BAND-START
151500                       MOVE "Y" TO WS-FOUND-SW
151600                       ADD WS-CTE-01
151700                         TO WS-SD-BAND-CNT (IDX-SUBJ-DIST)
151800               END-SEARCH
151900           END-IF
152000
152100           IF NOT ENTRY-WAS-FOUND
152200               ADD WS-CTE-01 TO WS-SUBJ-DIST-CNT
152300               SET IDX-SUBJ-DIST TO WS-SUBJ-DIST-CNT
152400               MOVE WS-BAND-START
152500                 TO WS-SD-BAND-START (IDX-SUBJ-DIST)
152600               MOVE WS-CTE-01
152700                 TO WS-SD-BAND-CNT   (IDX-SUBJ-DIST)
152800           END-IF.
152900       341000-END-BAND-ONE-SUBJ-SCORE.
153000           EXIT.
153100      *
153200      * DESCENDING INSERTION SORT ON THE SUBJECT RANKING TABLE -
153300      * STUDENTS WITH NO SCORE ARE ALREADY EXCLUDED (CR-0351).
153400       350000-BEGIN-RANK-SUBJECT-STUDENTS.
153500           IF WS-SUBJ-RANK-CNT IS GREATER THAN WS-CTE-01
153600               PERFORM 351000-BEGIN-INSERT-ONE-RANK-ENTRY
153700                  THRU 351000-END-INSERT-ONE-RANK-ENTRY
153800                 VARYING IDX-SUBJ-RANK FROM WS-CTE-02 BY WS-CTE-01
153900                   UNTIL IDX-SUBJ-RANK IS GREATER THAN
154000                         WS-SUBJ-RANK-CNT
154100           END-IF.
154200       350000-END-RANK-SUBJECT-STUDENTS.
154300           EXIT.
154400      *
154500       351000-BEGIN-INSERT-ONE-RANK-ENTRY.
154600           MOVE WS-SBR-STUDENT (IDX-SUBJ-RANK) TO WS-TEMP-NAME
154700           MOVE WS-SBR-SCORE   (IDX-SUBJ-RANK) TO WS-TEMP-SCORE
154800
154900           SET IDX-SUBJ-RANK DOWN BY WS-CTE-01
155000           PERFORM 351100-BEGIN-SHIFT-RANK-ENTRY-DOWN
155100              THRU 351100-END-SHIFT-RANK-ENTRY-DOWN
155200             UNTIL IDX-SUBJ-RANK IS LESS THAN WS-CTE-01
155300                OR WS-SBR-SCORE (IDX-SUBJ-RANK)
155400                   IS GREATER THAN OR EQUAL TO WS-TEMP-SCORE
155500
155600           SET IDX-SUBJ-RANK UP BY WS-CTE-01
155700           MOVE WS-TEMP-NAME  TO WS-SBR-STUDENT (IDX-SUBJ-RANK)
155800           MOVE WS-TEMP-SCORE TO WS-SBR-SCORE   (IDX-SUBJ-RANK).
155900       351000-END-INSERT-ONE-RANK-ENTRY.
156000           EXIT.
156100      *
156200       351100-BEGIN-SHIFT-RANK-ENTRY-DOWN.
156300           SET IDX-SUBJ-RANK-2 TO IDX-SUBJ-RANK
156400           SET IDX-SUBJ-RANK-2 UP BY WS-CTE-01
156500           MOVE WS-SBR-STUDENT (IDX-SUBJ-RANK) TO
156600                WS-SBR-STUDENT (IDX-SUBJ-RANK-2)
156700           MOVE WS-SBR-SCORE   (IDX-SUBJ-RANK) TO
156800                WS-SBR-SCORE   (IDX-SUBJ-RANK-2)
156900           SET IDX-SUBJ-RANK DOWN BY WS-CTE-01.
157000       351100-END-SHIFT-RANK-ENTRY-DOWN.
157100           EXIT.
157200      *
157300      * REPORTS SECTION 5 - ONE SUBJECT'S STATISTICS, DISTRIBUTION
157400      * AND STUDENT RANKING.
157500       360000-BEGIN-PRINT-SUBJECT-SECTION.
157600           WRITE REPORT-LINE-OUT FROM SECTION-TITLE-LINE
157700           MOVE WS-SUBJ-NAME TO SHL-SUBJECT
157800           WRITE REPORT-LINE-OUT FROM SUBJ-HEADING-LINE
157900
158000           MOVE "STUDENT COUNT" TO SSI-LABEL
158100           MOVE WS-SUBJ-N       TO SSI-VALUE
158200           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-INT-LINE
158300
158400           MOVE "AVERAGE"       TO SSD-LABEL
158500           MOVE WS-SUBJ-AVG     TO SSD-VALUE
158600           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-DEC-LINE
158700
158800           MOVE "MEDIAN"        TO SSD-LABEL
158900           MOVE WS-SUBJ-MEDIAN  TO SSD-VALUE
159000           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-DEC-LINE
159100
159200           MOVE "VARIANCE"      TO SSD-LABEL
159300           MOVE WS-SUBJ-VARIANCE TO SSD-VALUE
159400           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-DEC-LINE
159500
159600           MOVE "STD DEVIATION" TO SSD-LABEL
159700           MOVE WS-SUBJ-STDDEV  TO SSD-VALUE
159800           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-DEC-LINE
159900
160000           MOVE "IQR"           TO SSD-LABEL
160100           MOVE WS-SUBJ-IQR     TO SSD-VALUE
160200           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-DEC-LINE
160300
160400           MOVE "MAXIMUM"       TO SSI-LABEL
160500           MOVE WS-SUBJ-MAX     TO SSI-VALUE
160600           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-INT-LINE
160700
160800           MOVE "MINIMUM"       TO SSI-LABEL
160900           MOVE WS-SUBJ-MIN     TO SSI-VALUE
161000           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-INT-LINE
161100
161200           MOVE "PERCENTILE RANK" TO SSD-LABEL
161300           MOVE WS-SUBJ-PR         TO SSD-VALUE
161400           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-DEC-LINE
161500
161600           IF WS-MODE-RESULT-CNT IS GREATER THAN ZERO
161700               PERFORM 361000-BEGIN-PRINT-ONE-MODE-VALUE
161800                  THRU 361000-END-PRINT-ONE-MODE-VALUE
161900                 VARYING IDX-MODE-RESULT FROM WS-CTE-01 BY WS-CTE-01
162000                   UNTIL IDX-MODE-RESULT IS GREATER THAN
162100                         WS-MODE-RESULT-CNT
162200           END-IF
162300
162400           IF WS-SUBJ-DIST-CNT IS GREATER THAN ZERO
162500               PERFORM 362000-BEGIN-PRINT-ONE-DIST-BAND
162600                  THRU 362000-END-PRINT-ONE-DIST-BAND
162700                 VARYING IDX-SUBJ-DIST FROM WS-CTE-01 BY WS-CTE-01
162800                   UNTIL IDX-SUBJ-DIST IS GREATER THAN
162900                         WS-SUBJ-DIST-CNT
163000           END-IF
163100
163200           IF WS-SUBJ-RANK-CNT IS GREATER THAN ZERO
163300               PERFORM 363000-BEGIN-PRINT-ONE-SUBJ-RANK-LINE
163400                  THRU 363000-END-PRINT-ONE-SUBJ-RANK-LINE
163500                 VARYING IDX-SUBJ-RANK FROM WS-CTE-01 BY WS-CTE-01
163600                   UNTIL IDX-SUBJ-RANK IS GREATER THAN
163700                         WS-SUBJ-RANK-CNT
163800           END-IF
163900           WRITE REPORT-LINE-OUT FROM BLANK-LINE.
164000       360000-END-PRINT-SUBJECT-SECTION.
164100           EXIT.
164200      *
164300       361000-BEGIN-PRINT-ONE-MODE-VALUE.
164400           MOVE "MODE"     TO SSI-LABEL
164500           MOVE WS-MODE-RESULT-VAL (IDX-MODE-RESULT) TO SSI-VALUE
164600           WRITE REPORT-LINE-OUT FROM SUBJ-STAT-INT-LINE.
164700       361000-END-PRINT-ONE-MODE-VALUE.
164800           EXIT.
164900      *
165000       362000-BEGIN-PRINT-ONE-DIST-BAND.
165020      * CR-0702 - BAND LABEL IS "START-END", END = START PLUS THE
165040      * BAND WIDTH LESS ONE.
165060           COMPUTE WS-SUB-A = WS-SD-BAND-START (IDX-SUBJ-DIST)
165080               + WS-PRM-BAND-WIDTH - WS-CTE-01
165100           MOVE WS-SD-BAND-START (IDX-SUBJ-DIST)
165120               TO WS-DIST-LABEL-START-ED
165140           MOVE WS-SUB-A              TO WS-DIST-LABEL-END-ED
165160           MOVE WS-DIST-LABEL-WORK    TO SDD-LABEL
165200           MOVE WS-SD-BAND-CNT   (IDX-SUBJ-DIST) TO SDD-COUNT
165300           WRITE REPORT-LINE-OUT FROM SUBJ-DIST-DETAIL-LINE.
165400       362000-END-PRINT-ONE-DIST-BAND.
165500           EXIT.
165600      *
165700       363000-BEGIN-PRINT-ONE-SUBJ-RANK-LINE.
165800           MOVE IDX-SUBJ-RANK                        TO SRD-RANK
165900           MOVE WS-SBR-STUDENT (IDX-SUBJ-RANK)        TO SRD-NAME
166000           MOVE WS-SBR-SCORE   (IDX-SUBJ-RANK)        TO SRD-SCORE
166100           WRITE REPORT-LINE-OUT FROM SUBJ-RANK-DETAIL-LINE.
166200       363000-END-PRINT-ONE-SUBJ-RANK-LINE.
166300           EXIT.
166400      *
166500      *----------------------------------------------------------
166600      * FINISH-PROGRAM - PARAGRAPH 900000.
166700      *----------------------------------------------------------
166800      * 05/02/2001 MTV  CR-0644 - BROKE THE REJECT COUNT OUT OF
166900      * THE ACCEPTED COUNT ON THIS CLOSING LINE.
167000       900000-BEGIN-FINISH-PROGRAM.                               CR-0644 
167100           MOVE "** END OF RUN - CONTROL TOTALS **" TO RT-LABEL
167200           MOVE WS-GRADES-READ-CNT TO RT-READ-CNT
167300           MOVE WS-GRADES-ACC-CNT  TO RT-ACC-CNT
167400           MOVE WS-GRADES-REJ-CNT  TO RT-REJ-CNT
167500           WRITE REPORT-LINE-OUT FROM REPORT-TOTAL-LINE-R
167600
167700           CLOSE GRADESFILE
167800           CLOSE WEIGHTSFILE
167900           CLOSE REPORTFILE.
168000       900000-END-FINISH-PROGRAM.
168100           EXIT.

